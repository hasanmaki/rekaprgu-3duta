      *----------------------------------------------------------------*
      *    AUDDETREG - LAYOUT DEL REGISTRO DE DETALLE DE AUDITORIA     *
      *                ARCHIVO AUDITDET (SALIDA DE RGUAUDIT)          *
      *----------------------------------------------------------------*
      *    HISTORIA                                                   *
      *    19/01/2024  SUR  TP3 - ALTA DE LA COPY PARA AUDITORIA       *
      *----------------------------------------------------------------*
       01  WS-AUD-REG.
           05  WS-AUD-NOMOR                    PIC X(15).
           05  WS-AUD-KARTU                    PIC X(40).
           05  WS-AUD-ACT-KARTU                 PIC X(10).
           05  WS-AUD-END-KARTU                 PIC X(10).
           05  WS-AUD-PAKET                    PIC X(40).
           05  WS-AUD-ACT-PAKET                  PIC X(10).
           05  WS-AUD-END-PAKET                  PIC X(10).
           05  WS-AUD-BALANCE                  PIC X(30).
           05  FILLER                          PIC X(20).
