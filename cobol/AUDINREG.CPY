      *----------------------------------------------------------------*
      *    AUDINREG - LAYOUT DEL REGISTRO DE CONSULTA DE AUDITORIA     *
      *               ARCHIVO AUDITIN (RESULTADOS DE CONSULTA DE       *
      *               ABONADOS PRE-EXTRAIDOS, ENTRADA DE RGUAUDIT)     *
      *----------------------------------------------------------------*
      *    HISTORIA                                                   *
      *    19/01/2024  SUR  TP3 - ALTA DE LA COPY PARA AUDITORIA       *
      *    22/01/2024  NBE  AGREGADAS 10 OCURRENCIAS DE SERVICIO       *
      *    27/01/2024  NBE  REDEFINICION DEL PREFIJO DEL NOMOR PARA    *
      *                     LA NORMALIZACION 62/0 SIN USAR FUNCTIONS   *
      *----------------------------------------------------------------*
       01  WS-AUI-REG.
           05  WS-AUI-NOMOR                   PIC X(15).
           05  WS-AUI-NOMOR-PREFIJO REDEFINES WS-AUI-NOMOR.
               10  WS-AUI-NOMOR-PREF-DOS       PIC X(02).
               10  FILLER                      PIC X(13).
           05  WS-AUI-RESULT-STATUS            PIC X(10).
               88  WS-AUI-RESULT-SUCCESS           VALUE 'success'.
               88  WS-AUI-RESULT-SKIPPED           VALUE 'skipped'.
               88  WS-AUI-RESULT-API-ERROR         VALUE 'api_error'.
               88  WS-AUI-RESULT-QUEUE-ERROR       VALUE 'queue_error'.
           05  WS-AUI-ERROR-TEXT               PIC X(30).
           05  WS-AUI-BALANCE                  PIC X(15).
           05  WS-AUI-SVC-COUNT                PIC 9(02).
           05  WS-AUI-SVC OCCURS 10 TIMES.
               10  WS-AUI-SVC-PACKAGE-NAME     PIC X(40).
               10  WS-AUI-SVC-ACT-DATE         PIC X(10).
               10  WS-AUI-SVC-END-DATE         PIC X(10).
           05  FILLER                          PIC X(08).
