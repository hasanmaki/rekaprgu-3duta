000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Date: 18/12/2023
000500* Purpose: TP3 - AULA 3 - GRUPO 1 - REKAP RGU
000600* Tectonics: cobc
000700******************************************************************
000800*----------------------------------------------------------------*
000900* PROGRAMA : RGURECON                                            *
001000* CONCILIACION DE USO DE SALDO.  CUENTA LOS REGISTROS             *
001100* CLASIFICADOS POR ESTADO FINAL Y LOS COMPARA CONTRA EL SALDO      *
001200* INICIAL Y FINAL INFORMADO, DE DOS FORMAS: LA VARIANTE SIMPLE     *
001300* (SOLO SUKSES PROFIT, TOLERANCIA CERO) Y LA VARIANTE DE           *
001400* AUDITORIA (SUKSES PROFIT + LOSS, TOLERANCIA 5%), QUE ES LA QUE   *
001500* SE IMPRIME EN LA SECCION 2 DE RPTFILE.  ABRE RPTFILE EN MODO     *
001600* EXTEND PORQUE RGUSUM YA ESCRIBIO LA SECCION 1.                   *
001700*----------------------------------------------------------------*
001800*    HISTORIA DE CAMBIOS                                         *
001900*    18/12/2023  RGA  ALTA ORIGINAL                               *
002000*    20/12/2023  RGA  AGREGADA LA VARIANTE DE AUDITORIA CON         *
002100*                     TOLERANCIA DEL 5% SOBRE NILAI-SUKSES         *
002200*    05/01/1999  RGA  AJUSTE Y2K - SIN IMPACTO, SE DEJA CONSTANCIA *
002300*    19/01/2024  SUR  IMPRESION DE LA SECCION 2 DE RPTFILE         *
002400*                     (ABRE EN MODO EXTEND)                        *
002500*    29/01/2024  NBE  WS-HARGA-AUD SEPARADO DE WS-HARGA: EL         *
002600*                     DEFAULT DE LA VARIANTE SIMPLE (10000)        *
002700*                     TAPABA AL DEFAULT DE AUDITORIA (1000)        *
002800*----------------------------------------------------------------*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. RGURECON.
003100 AUTHOR. R GARCIA.
003200 INSTALLATION. AULA 3 GRUPO 1.
003300 DATE-WRITTEN. 18/12/2023.
003400 DATE-COMPILED.
003500 SECURITY. NINGUNA.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*----------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*----------------------------------------------------------------*
004400 FILE-CONTROL.
004500
004600     SELECT CLA-CLASIFICADOS
004700         ASSIGN TO CLASSIFIED
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FS-CLASIFICADOS.
005000
005100     SELECT PRM-PARAMETROS
005200         ASSIGN TO PARAMS
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-PARAMETROS.
005500
005600     SELECT RPT-REPORTE
005700         ASSIGN TO RPTFILE
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FS-REPORTE.
006000*----------------------------------------------------------------*
006100 DATA DIVISION.
006200*----------------------------------------------------------------*
006300 FILE SECTION.
006400
006500 FD CLA-CLASIFICADOS.
006600     COPY CLASREG.
006700
006800 FD PRM-PARAMETROS.
006900     COPY PARMREG.
007000
007100 FD RPT-REPORTE.
007200 01  WS-RPT-LINEA                       PIC X(132).
007300*----------------------------------------------------------------*
007400 WORKING-STORAGE SECTION.
007500*----------------------------------------------------------------*
007600*    LINEAS DE IMPRESION DE LA CONCILIACION                      *
007700*----------------------------------------------------------------*
007800     COPY RPTRECON.
007900*----------------------------------------------------------------*
008000*    RESULTADO DE LA VARIANTE DE AUDITORIA (RECONCILIATION-RESULT)*
008100*----------------------------------------------------------------*
008200 01 WS-RECON-RESULT.
008300    05 WS-REC-TOTAL-SUKSES              PIC 9(07) COMP VALUE ZERO.
008400    05 WS-REC-TOTAL-GAGAL               PIC 9(07) COMP VALUE ZERO.
008500    05 WS-REC-NILAI-SUKSES              PIC S9(11) VALUE ZERO.
008600    05 WS-REC-NILAI-REFUND              PIC S9(11) VALUE ZERO.
008700    05 WS-REC-EXPECTED-USAGE            PIC S9(11) VALUE ZERO.
008800    05 WS-REC-SELISIH                   PIC S9(11) VALUE ZERO.
008900    05 WS-REC-SELISIH-ABS               PIC S9(11) VALUE ZERO.
009000    05 WS-REC-UMBRAL-5-POR-CIENTO       PIC S9(11)V99 VALUE ZERO.
009100    05 WS-REC-STATUS-TEXT               PIC X(07) VALUE SPACES.
009200       88 WS-REC-COCOK                      VALUE 'COCOK  '.
009300       88 WS-REC-SELISIH-ST                 VALUE 'SELISIH'.
009400    05 FILLER                           PIC X(05) VALUE SPACES.
009500*----------------------------------------------------------------*
009600*    RESULTADO DE LA VARIANTE SIMPLE (SOLO SE MUESTRA POR DISPLAY)*
009700*----------------------------------------------------------------*
009800 01 WS-RESULTADO-SIMPLE.
009900    05 WS-SIM-ASSUMED-USAGE             PIC S9(11) VALUE ZERO.
010000    05 WS-SIM-ACTUAL-USAGE              PIC S9(11) VALUE ZERO.
010100    05 WS-SIM-SELISIH                   PIC S9(11) VALUE ZERO.
010200    05 WS-SIM-STATUS-TEXT               PIC X(07) VALUE SPACES.
010300    05 FILLER                           PIC X(05) VALUE SPACES.
010400*----------------------------------------------------------------*
010500*    VARIABLES FILE STATUS  ENTRADA/SALIDA                       *
010600*----------------------------------------------------------------*
010700 01 FS-STATUS.
010800    05 FS-CLASIFICADOS                  PIC X(02).
010900       88 FS-CLASIFICADOS-OK                VALUE '00'.
011000       88 FS-CLASIFICADOS-EOF               VALUE '10'.
011100
011200    05 FS-PARAMETROS                    PIC X(02).
011300       88 FS-PARAMETROS-OK                  VALUE '00'.
011400
011500    05 FS-REPORTE                       PIC X(02).
011600       88 FS-REPORTE-OK                     VALUE '00'.
011700    05 FILLER                           PIC X(04) VALUE SPACES.
011800*----------------------------------------------------------------*
011900*    CONTADORES DE TRABAJO                                       *
012000*----------------------------------------------------------------*
012100 01 WS-CONTADORES.
012200    05 WS-CNT-PROFIT                    PIC 9(07) COMP VALUE ZERO.
012300    05 WS-CNT-LOSS                       PIC 9(07) COMP VALUE ZERO.
012400    05 WS-CNT-GAGAL                      PIC 9(07) COMP VALUE ZERO.
012500    05 WS-HARGA                          PIC 9(08) COMP VALUE ZERO.
012600*    *** HARGA PROPIO DE LA SECCION DE AUDITORIA: NO COMPARTE
012700*    *** CAMPO CON WS-HARGA (SECCION SIMPLE), PORQUE CADA UNA
012800*    *** TIENE SU PROPIO DEFAULT CUANDO EL PARAMETRO VIENE VACIO
012900    05 WS-HARGA-AUD                      PIC 9(08) COMP VALUE ZERO.
013000    05 WS-SALDO-AWAL                     PIC S9(09) COMP VALUE ZERO.
013100    05 WS-SALDO-AKHIR                    PIC S9(09) COMP VALUE ZERO.
013200    05 FILLER                           PIC X(04) VALUE SPACES.
013300*----------------------------------------------------------------*
013400*    VARIABLES DE TRABAJO                                        *
013500*----------------------------------------------------------------*
013600 01 WS-VARIABLES.
013700    05 WS-FIN-CLASIFICADOS              PIC X(01) VALUE 'N'.
013800       88 WS-HAY-FIN-CLASIFICADOS            VALUE 'S'.
013900    05 FILLER                           PIC X(04) VALUE SPACES.
014000*----------------------------------------------------------------*
014100 PROCEDURE DIVISION.
014200*----------------------------------------------------------------*
014300
014400     PERFORM 1000-INICIAR-PROGRAMA
014500        THRU 1000-INICIAR-PROGRAMA-FIN.
014600
014700     PERFORM 2000-PROCESAR-PROGRAMA
014800        THRU 2000-PROCESAR-PROGRAMA-FIN
014900       UNTIL WS-HAY-FIN-CLASIFICADOS.
015000
015100     PERFORM 3000-FINALIZAR-PROGRAMA
015200        THRU 3000-FINALIZAR-PROGRAMA-FIN.
015300
015400     DISPLAY '#PROFIT: ' WS-CNT-PROFIT ' #LOSS: ' WS-CNT-LOSS
015500                         ' #GAGAL: ' WS-CNT-GAGAL.
015600     DISPLAY 'VARIANTE SIMPLE   : ' WS-SIM-STATUS-TEXT
015700                                    ' SELISIH ' WS-SIM-SELISIH.
015800     DISPLAY 'VARIANTE AUDITORIA: ' WS-REC-STATUS-TEXT
015900                                    ' SELISIH ' WS-REC-SELISIH.
016000
016100     STOP RUN.
016200*----------------------------------------------------------------*
016300 1000-INICIAR-PROGRAMA.
016400
016500     PERFORM 1100-ABRIR-ARCHIVOS
016600        THRU 1100-ABRIR-ARCHIVOS-FIN.
016700
016800     PERFORM 1200-LEER-PARAMETROS
016900        THRU 1200-LEER-PARAMETROS-FIN.
017000
017100     PERFORM 2200-LEER-CLASIFICADO
017200        THRU 2200-LEER-CLASIFICADO-FIN.
017300
017400 1000-INICIAR-PROGRAMA-FIN.
017500     EXIT.
017600*----------------------------------------------------------------*
017700 1100-ABRIR-ARCHIVOS.
017800
017900     OPEN INPUT  CLA-CLASIFICADOS.
018000     IF NOT FS-CLASIFICADOS-OK
018100        DISPLAY 'ERROR AL ABRIR CLASSIFIED: ' FS-CLASIFICADOS
018200        STOP RUN
018300     END-IF.
018400
018500     OPEN INPUT  PRM-PARAMETROS.
018600     IF NOT FS-PARAMETROS-OK
018700        DISPLAY 'ERROR AL ABRIR PARAMS: ' FS-PARAMETROS
018800        STOP RUN
018900     END-IF.
019000
019100     OPEN EXTEND RPT-REPORTE.
019200     IF NOT FS-REPORTE-OK
019300        DISPLAY 'ERROR AL ABRIR RPTFILE: ' FS-REPORTE
019400        STOP RUN
019500     END-IF.
019600
019700 1100-ABRIR-ARCHIVOS-FIN.
019800     EXIT.
019900*----------------------------------------------------------------*
020000 1200-LEER-PARAMETROS.
020100
020200     READ PRM-PARAMETROS.
020300     IF NOT FS-PARAMETROS-OK
020400        DISPLAY 'ERROR AL LEER PARAMS: ' FS-PARAMETROS
020500        STOP RUN
020600     END-IF.
020700
020800     MOVE WS-PRM-HARGA       TO WS-HARGA.
020900     MOVE WS-PRM-HARGA       TO WS-HARGA-AUD.
021000     MOVE WS-PRM-SALDO-AWAL  TO WS-SALDO-AWAL.
021100     MOVE WS-PRM-SALDO-AKHIR TO WS-SALDO-AKHIR.
021200
021300 1200-LEER-PARAMETROS-FIN.
021400     EXIT.
021500*----------------------------------------------------------------*
021600 2000-PROCESAR-PROGRAMA.
021700
021800     EVALUATE TRUE
021900         WHEN WS-CLA-FINAL-PROFIT
022000              ADD 1 TO WS-CNT-PROFIT
022100         WHEN WS-CLA-FINAL-LOSS
022200              ADD 1 TO WS-CNT-LOSS
022300         WHEN OTHER
022400              ADD 1 TO WS-CNT-GAGAL
022500     END-EVALUATE.
022600
022700     PERFORM 2200-LEER-CLASIFICADO
022800        THRU 2200-LEER-CLASIFICADO-FIN.
022900
023000 2000-PROCESAR-PROGRAMA-FIN.
023100     EXIT.
023200*----------------------------------------------------------------*
023300 2200-LEER-CLASIFICADO.
023400
023500     READ CLA-CLASIFICADOS.
023600
023700     EVALUATE TRUE
023800         WHEN FS-CLASIFICADOS-OK
023900              CONTINUE
024000         WHEN FS-CLASIFICADOS-EOF
024100              SET WS-HAY-FIN-CLASIFICADOS TO TRUE
024200         WHEN OTHER
024300              DISPLAY 'ERROR AL LEER CLASSIFIED: '
024400                                           FS-CLASIFICADOS
024500              STOP RUN
024600     END-EVALUATE.
024700
024800 2200-LEER-CLASIFICADO-FIN.
024900     EXIT.
025000*----------------------------------------------------------------*
025100 3000-FINALIZAR-PROGRAMA.
025200
025300     PERFORM 3100-CALCULAR-SIMPLE
025400        THRU 3100-CALCULAR-SIMPLE-FIN.
025500
025600     PERFORM 3200-CALCULAR-AUDITORIA
025700        THRU 3200-CALCULAR-AUDITORIA-FIN.
025800
025900     PERFORM 3300-IMPRIMIR-RECONCILIACION
026000        THRU 3300-IMPRIMIR-RECONCILIACION-FIN.
026100
026200     PERFORM 3400-CERRAR-ARCHIVOS
026300        THRU 3400-CERRAR-ARCHIVOS-FIN.
026400
026500 3000-FINALIZAR-PROGRAMA-FIN.
026600     EXIT.
026700*----------------------------------------------------------------*
026800 3100-CALCULAR-SIMPLE.
026900
027000*    *** variante simple: valores por defecto propios (10000 /
027100*    *** 500000 / 300000) cuando el parametro no fue informado
027200     IF WS-HARGA = ZERO
027300        MOVE 10000  TO WS-HARGA
027400     END-IF.
027500
027600     COMPUTE WS-SIM-ASSUMED-USAGE = WS-SALDO-AWAL - WS-SALDO-AKHIR.
027700     IF WS-SIM-ASSUMED-USAGE = ZERO AND
027800        WS-SALDO-AWAL = ZERO AND WS-SALDO-AKHIR = ZERO
027900        COMPUTE WS-SIM-ASSUMED-USAGE = 500000 - 300000
028000     END-IF.
028100
028200     COMPUTE WS-SIM-ACTUAL-USAGE = WS-HARGA * WS-CNT-PROFIT.
028300     COMPUTE WS-SIM-SELISIH = WS-SIM-ACTUAL-USAGE -
028400                               WS-SIM-ASSUMED-USAGE.
028500
028600     IF WS-SIM-SELISIH = ZERO
028700        MOVE 'COCOK  ' TO WS-SIM-STATUS-TEXT
028800     ELSE
028900        MOVE 'SELISIH' TO WS-SIM-STATUS-TEXT
029000     END-IF.
029100
029200 3100-CALCULAR-SIMPLE-FIN.
029300     EXIT.
029400*----------------------------------------------------------------*
029500 3200-CALCULAR-AUDITORIA.
029600
029700*    *** variante de auditoria: valores por defecto propios
029800*    *** (1000 / 0 / 0). USA WS-HARGA-AUD, NO WS-HARGA, PORQUE
029900*    *** 3100 YA LE PUSO SU PROPIO DEFAULT (10000) A WS-HARGA
030000*    *** Y PISABA EL DEFAULT DE ESTA SECCION (ERROR DETECTADO
030100*    *** EN REVISION, NBE 29/01/2024)
030200     IF WS-HARGA-AUD = ZERO
030300        MOVE 1000 TO WS-HARGA-AUD
030400     END-IF.
030500
030600     MOVE WS-CNT-PROFIT  TO WS-REC-TOTAL-SUKSES.
030700     ADD  WS-CNT-LOSS    TO WS-REC-TOTAL-SUKSES.
030800     MOVE WS-CNT-GAGAL   TO WS-REC-TOTAL-GAGAL.
030900
031000     COMPUTE WS-REC-NILAI-SUKSES = WS-REC-TOTAL-SUKSES * WS-HARGA-AUD.
031100     COMPUTE WS-REC-NILAI-REFUND = WS-REC-TOTAL-GAGAL  * WS-HARGA-AUD.
031200     COMPUTE WS-REC-EXPECTED-USAGE = WS-SALDO-AWAL - WS-SALDO-AKHIR.
031300     COMPUTE WS-REC-SELISIH = WS-REC-EXPECTED-USAGE -
031400                               WS-REC-NILAI-SUKSES.
031500
031600     MOVE WS-REC-SELISIH TO WS-REC-SELISIH-ABS.
031700     IF WS-REC-SELISIH-ABS < ZERO
031800        COMPUTE WS-REC-SELISIH-ABS = WS-REC-SELISIH-ABS * -1
031900     END-IF.
032000
032100     COMPUTE WS-REC-UMBRAL-5-POR-CIENTO ROUNDED =
032200             WS-REC-NILAI-SUKSES * 5 / 100.
032300
032400     IF WS-REC-SELISIH-ABS <= WS-REC-UMBRAL-5-POR-CIENTO
032500        SET WS-REC-COCOK TO TRUE
032600     ELSE
032700        SET WS-REC-SELISIH-ST TO TRUE
032800     END-IF.
032900
033000 3200-CALCULAR-AUDITORIA-FIN.
033100     EXIT.
033200*----------------------------------------------------------------*
033300 3300-IMPRIMIR-RECONCILIACION.
033400
033500     MOVE WS-RR-SEPARADOR  TO WS-RPT-LINEA.
033600     WRITE RPT-REPORTE.
033700     MOVE WS-RR-TITULO     TO WS-RPT-LINEA.
033800     WRITE RPT-REPORTE.
033900     MOVE WS-RR-SEPARADOR  TO WS-RPT-LINEA.
034000     WRITE RPT-REPORTE.
034100
034200     MOVE 'TOTAL SUKSES'      TO WS-RR-ROTULO-C.
034300     MOVE WS-REC-TOTAL-SUKSES TO WS-RR-CONTADOR.
034400     MOVE WS-RR-LINEA-CONTADOR TO WS-RPT-LINEA.
034500     WRITE RPT-REPORTE.
034600
034700     MOVE 'TOTAL GAGAL'      TO WS-RR-ROTULO-C.
034800     MOVE WS-REC-TOTAL-GAGAL TO WS-RR-CONTADOR.
034900     MOVE WS-RR-LINEA-CONTADOR TO WS-RPT-LINEA.
035000     WRITE RPT-REPORTE.
035100
035200     MOVE 'NILAI SUKSES'     TO WS-RR-ROTULO.
035300     MOVE WS-REC-NILAI-SUKSES TO WS-RR-VALOR.
035400     MOVE WS-RR-LINEA-ROTULO TO WS-RPT-LINEA.
035500     WRITE RPT-REPORTE.
035600
035700     MOVE 'NILAI REFUND'     TO WS-RR-ROTULO.
035800     MOVE WS-REC-NILAI-REFUND TO WS-RR-VALOR.
035900     MOVE WS-RR-LINEA-ROTULO TO WS-RPT-LINEA.
036000     WRITE RPT-REPORTE.
036100
036200     MOVE 'EXPECTED USAGE'    TO WS-RR-ROTULO.
036300     MOVE WS-REC-EXPECTED-USAGE TO WS-RR-VALOR.
036400     MOVE WS-RR-LINEA-ROTULO TO WS-RPT-LINEA.
036500     WRITE RPT-REPORTE.
036600
036700     MOVE 'ACTUAL USAGE'      TO WS-RR-ROTULO.
036800     MOVE WS-REC-NILAI-SUKSES TO WS-RR-VALOR.
036900     MOVE WS-RR-LINEA-ROTULO TO WS-RPT-LINEA.
037000     WRITE RPT-REPORTE.
037100
037200     MOVE 'SELISIH'           TO WS-RR-ROTULO.
037300     MOVE WS-REC-SELISIH     TO WS-RR-VALOR.
037400     MOVE WS-RR-LINEA-ROTULO TO WS-RPT-LINEA.
037500     WRITE RPT-REPORTE.
037600
037700     MOVE WS-REC-STATUS-TEXT TO WS-RR-VEREDICTO.
037800     MOVE WS-RR-LINEA-VEREDICTO TO WS-RPT-LINEA.
037900     WRITE RPT-REPORTE.
038000
038100 3300-IMPRIMIR-RECONCILIACION-FIN.
038200     EXIT.
038300*----------------------------------------------------------------*
038400 3400-CERRAR-ARCHIVOS.
038500
038600     CLOSE CLA-CLASIFICADOS
038700           PRM-PARAMETROS
038800           RPT-REPORTE.
038900
039000 3400-CERRAR-ARCHIVOS-FIN.
039100     EXIT.
039200*----------------------------------------------------------------*
039300 END PROGRAM RGURECON.
