      *----------------------------------------------------------------*
      *    TRANREG  -  LAYOUT DEL REGISTRO DE TRANSACCIONES RGU        *
      *                ARCHIVO TRANSAKSI (ENTRADA AL CLASIFICADOR)     *
      *----------------------------------------------------------------*
      *    HISTORIA                                                   *
      *    04/12/2023  RGB  TP3 - ALTA DE LA COPY PARA EL CLASIFICADOR *
      *    19/01/2024  NBE  AGREGADAS REDEFINICIONES NUMERICAS DE      *
      *                     FECHA/HORA PARA COMPARAR SIN CONVERSION    *
      *    29/01/2024  NBE  QUITADO EL FILLER DE COLA: TRANSAKSI ES    *
      *                     REGISTRO FIJO DE 66, NO 70, Y EL FILLER    *
      *                     DESALINEABA TODO REGISTRO A PARTIR DEL     *
      *                     PRIMER READ CONTRA DATOS DE 66 BYTES       *
      *----------------------------------------------------------------*
       01  WS-TRN-REG.
           05  WS-TRN-KODE-PRODUK            PIC X(10).
           05  WS-TRN-TUJUAN                 PIC X(15).
           05  WS-TRN-STATUS                 PIC 9(02).
               88  WS-TRN-STATUS-SUKSES          VALUE 20.
           05  WS-TRN-SN                     PIC X(25).
           05  WS-TRN-SN-PREFIJO REDEFINES WS-TRN-SN.
               10  WS-TRN-SN-PREF-SUP         PIC X(03).
               10  FILLER                     PIC X(22).
           05  WS-TRN-TGL-STATUS.
               10  WS-TRN-TGL-AAAA            PIC 9(04).
               10  WS-TRN-TGL-MM              PIC 9(02).
               10  WS-TRN-TGL-DD              PIC 9(02).
           05  WS-TRN-TGL-STATUS-N REDEFINES WS-TRN-TGL-STATUS
                                              PIC 9(08).
           05  WS-TRN-JAM-STATUS.
               10  WS-TRN-JAM-HH              PIC 9(02).
               10  WS-TRN-JAM-MI              PIC 9(02).
               10  WS-TRN-JAM-SS              PIC 9(02).
           05  WS-TRN-JAM-STATUS-N REDEFINES WS-TRN-JAM-STATUS
                                              PIC 9(06).
