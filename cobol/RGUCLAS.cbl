000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Date: 04/12/2023
000500* Purpose: TP3 - AULA 3 - GRUPO 1 - REKAP RGU
000600* Tectonics: cobc
000700******************************************************************
000800*----------------------------------------------------------------*
000900* PROGRAMA : RGUCLAS                                             *
001000* CLASIFICADOR DE TRANSACCIONES RGU.  LEE EL ARCHIVO DE           *
001100* TRANSACCIONES (TRANSAKSI), SELECCIONA LAS QUE CORRESPONDEN A     *
001200* LOS CODIGOS DE PRODUCTO Y A LA VENTANA DE FECHAS RECIBIDOS EN    *
001300* PARAMS, LES ASIGNA UNA ETIQUETA DE ESTADO Y, POR CONTROL DE      *
001400* QUIEBRE SOBRE TUJUAN, UN ESTADO FINAL DE NEGOCIO (PROFIT / LOSS  *
001500* / GAGAL A1).  GRABA EL ARCHIVO CLASSIFIED, ENTRADA DE TODOS LOS  *
001600* DEMAS PROGRAMAS DEL SISTEMA.                                    *
001700*----------------------------------------------------------------*
001800*    HISTORIA DE CAMBIOS                                         *
001900*    14/11/2023  RGB  ALTA ORIGINAL (TP02EJ01 - RESUMENES DE       *
002000*                     CONSUMOS DE TARJETA PARA TP2)                *
002100*    04/12/2023  RGB  TP3 - RECICLADO COMO CLASIFICADOR RGU;       *
002200*                     SE QUITA EL MAESTRO DE TARJETAS Y LA         *
002300*                     VALIDACION DE FECHA CALENDARIO                *
002400*    11/12/2023  CPE  AGREGADA LA TABLA DE QUIEBRE POR TUJUAN Y     *
002500*                     EL CALCULO DE ESTADO FINAL EN DOS PASADAS     *
002600*    18/12/2023  RGA  AGREGADA LA LISTA DE CODIGOS DE PRODUCTO      *
002700*                     SEPARADOS POR COMA EN PARAMS                  *
002800*    05/01/1999  RGA  AJUSTE Y2K - TGL-STATUS SE GUARDA EN 4        *
002900*                     DIGITOS DE ANIO DESDE EL ORIGEN                *
003000*    19/01/2024  SUR  TOTALES DE CIERRE POR ESTADO FINAL            *
003100*    26/01/2024  NBE  LOS PERFORM UNTIL/VARYING EN LINEA PASAN A     *
003200*                     PARRAFOS PROPIOS, SIN END-PERFORM              *
003300*----------------------------------------------------------------*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. RGUCLAS.
003600 AUTHOR. R BALSIMELLI.
003700 INSTALLATION. AULA 3 GRUPO 1.
003800 DATE-WRITTEN. 14/11/2023.
003900 DATE-COMPILED.
004000 SECURITY. NINGUNA.
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*----------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800*----------------------------------------------------------------*
004900 FILE-CONTROL.
005000
005100     SELECT TRN-TRANSACCIONES
005200         ASSIGN TO TRANSAKSI
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-TRANSACCIONES.
005500
005600     SELECT PRM-PARAMETROS
005700         ASSIGN TO PARAMS
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FS-PARAMETROS.
006000
006100     SELECT CLA-CLASIFICADOS
006200         ASSIGN TO CLASSIFIED
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS FS-CLASIFICADOS.
006500*----------------------------------------------------------------*
006600 DATA DIVISION.
006700*----------------------------------------------------------------*
006800 FILE SECTION.
006900
007000 FD TRN-TRANSACCIONES.
007100     COPY TRANREG.
007200
007300 FD PRM-PARAMETROS.
007400     COPY PARMREG.
007500
007600 FD CLA-CLASIFICADOS.
007700     COPY CLASREG.
007800*----------------------------------------------------------------*
007900 WORKING-STORAGE SECTION.
008000*----------------------------------------------------------------*
008100*    VARIABLES FILE STATUS  ENTRADA/SALIDA                        *
008200*----------------------------------------------------------------*
008300 01 FS-STATUS.
008400    05 FS-TRANSACCIONES               PIC X(02).
008500       88 FS-TRANSACCIONES-OK             VALUE '00'.
008600       88 FS-TRANSACCIONES-EOF            VALUE '10'.
008700       88 FS-TRANSACCIONES-NFD            VALUE '35'.
008800
008900    05 FS-PARAMETROS                  PIC X(02).
009000       88 FS-PARAMETROS-OK                VALUE '00'.
009100       88 FS-PARAMETROS-EOF               VALUE '10'.
009200       88 FS-PARAMETROS-NFD               VALUE '35'.
009300
009400    05 FS-CLASIFICADOS                PIC X(02).
009500       88 FS-CLASIFICADOS-OK              VALUE '00'.
009600    05 FILLER                         PIC X(04) VALUE SPACES.
009700*----------------------------------------------------------------*
009800*    TABLA DE CODIGOS DE PRODUCTO SELECCIONADOS (DE PARAMS)       *
009900*----------------------------------------------------------------*
010000 01 WS-TABLA-CODIGOS.
010100    05 WS-COD-CANT                    PIC 9(02) COMP VALUE ZERO.
010200    05 WS-COD-TABLA OCCURS 10 TIMES   PIC X(10) VALUE SPACES.
010300    05 WS-COD-PTR                     PIC 9(02) COMP VALUE ZERO.
010400    05 FILLER                         PIC X(04) VALUE SPACES.
010500*----------------------------------------------------------------*
010600*    GRUPO DE QUIEBRE POR TUJUAN (HOLD AREA - DOS PASADAS)        *
010700*----------------------------------------------------------------*
010800 01 WS-GRUPO-TUJUAN.
010900    05 WS-GRP-TUJUAN-ACTUAL            PIC X(15) VALUE SPACES.
011000    05 WS-GRP-CANT-REGS                PIC 9(04) COMP VALUE ZERO.
011100    05 WS-GRP-CANT-VALID               PIC 9(02) COMP VALUE ZERO.
011200    05 WS-GRP-CANT-WAIT                PIC 9(02) COMP VALUE ZERO.
011300    05 WS-GRP-FINAL-STATUS             PIC X(13) VALUE SPACES.
011400    05 WS-GRP-IDX                      PIC 9(04) COMP VALUE ZERO.
011500    05 FILLER                          PIC X(04) VALUE SPACES.
011600*
011700 01 WS-GRUPO-TABLA.
011800    05 WS-GRP-REG OCCURS 1 TO 500 TIMES
011900                 DEPENDING ON WS-GRP-CANT-REGS.
012000       10 WS-GRP-KODE-PRODUK           PIC X(10).
012100       10 WS-GRP-TUJUAN                PIC X(15).
012200       10 WS-GRP-STATUS                PIC 9(02).
012300       10 WS-GRP-SN                    PIC X(25).
012400       10 WS-GRP-TGL-STATUS             PIC 9(08).
012500       10 WS-GRP-JAM-STATUS             PIC 9(06).
012600       10 WS-GRP-STATUS-LABEL          PIC X(12).
012700*----------------------------------------------------------------*
012800*    CONTADORES DE CIERRE                                         *
012900*----------------------------------------------------------------*
013000 01 WS-TOTALES.
013100    05 WS-TOT-LEIDOS                  PIC 9(07) COMP VALUE ZERO.
013200    05 WS-TOT-SELECCIONADOS           PIC 9(07) COMP VALUE ZERO.
013300    05 WS-TOT-DESTINOS                PIC 9(05) COMP VALUE ZERO.
013400    05 WS-TOT-PROFIT                  PIC 9(07) COMP VALUE ZERO.
013500    05 WS-TOT-LOSS                    PIC 9(07) COMP VALUE ZERO.
013600    05 WS-TOT-GAGAL                   PIC 9(07) COMP VALUE ZERO.
013700    05 FILLER                         PIC X(04) VALUE SPACES.
013800*----------------------------------------------------------------*
013900*    VARIABLES DE TRABAJO                                        *
014000*----------------------------------------------------------------*
014100 01 WS-VARIABLES.
014200    05 WS-FIN-TRANSACCIONES           PIC X(01) VALUE 'N'.
014300       88 WS-HAY-FIN-TRANSACCIONES        VALUE 'S'.
014400    05 WS-TRN-SELECCIONADO            PIC X(01) VALUE 'N'.
014500       88 WS-TRN-OK-SELECCIONADO          VALUE 'S'.
014600    05 WS-CLA-STATUS-LABEL-TMP          PIC X(12) VALUE SPACES.
014700    05 FILLER                          PIC X(04) VALUE SPACES.
014800*
014900 77 WS-I                               PIC 9(02) COMP VALUE ZERO.
015000*----------------------------------------------------------------*
015100 PROCEDURE DIVISION.
015200*----------------------------------------------------------------*
015300
015400     PERFORM 1000-INICIAR-PROGRAMA
015500        THRU 1000-INICIAR-PROGRAMA-FIN.
015600
015700     PERFORM 2000-PROCESAR-PROGRAMA
015800        THRU 2000-PROCESAR-PROGRAMA-FIN
015900       UNTIL WS-HAY-FIN-TRANSACCIONES.
016000
016100     PERFORM 3000-FINALIZAR-PROGRAMA
016200        THRU 3000-FINALIZAR-PROGRAMA-FIN.
016300
016400     DISPLAY '#LEIDOS:       ' WS-TOT-LEIDOS.
016500     DISPLAY '#SELECCIONADOS: ' WS-TOT-SELECCIONADOS.
016600     DISPLAY '#DESTINOS:      ' WS-TOT-DESTINOS.
016700     DISPLAY '#SUKSES PROFIT: ' WS-TOT-PROFIT.
016800     DISPLAY '#SUKSES LOSS:   ' WS-TOT-LOSS.
016900     DISPLAY '#GAGAL A1:      ' WS-TOT-GAGAL.
017000
017100     STOP RUN.
017200*----------------------------------------------------------------*
017300 1000-INICIAR-PROGRAMA.
017400
017500     PERFORM 1100-ABRIR-ARCHIVOS
017600        THRU 1100-ABRIR-ARCHIVOS-FIN.
017700
017800     PERFORM 1200-LEER-PARAMETROS
017900        THRU 1200-LEER-PARAMETROS-FIN.
018000
018100     PERFORM 1300-ARMAR-TABLA-CODIGOS
018200        THRU 1300-ARMAR-TABLA-CODIGOS-FIN.
018300
018400     PERFORM 2200-LEER-TRANSACCION
018500        THRU 2200-LEER-TRANSACCION-FIN.
018600
018700 1000-INICIAR-PROGRAMA-FIN.
018800     EXIT.
018900*----------------------------------------------------------------*
019000 1100-ABRIR-ARCHIVOS.
019100
019200     OPEN INPUT  TRN-TRANSACCIONES.
019300     EVALUATE TRUE
019400         WHEN FS-TRANSACCIONES-OK
019500              CONTINUE
019600         WHEN OTHER
019700              DISPLAY 'ERROR AL ABRIR TRANSAKSI: '
019800                                           FS-TRANSACCIONES
019900              STOP RUN
020000     END-EVALUATE.
020100
020200     OPEN INPUT  PRM-PARAMETROS.
020300     EVALUATE TRUE
020400         WHEN FS-PARAMETROS-OK
020500              CONTINUE
020600         WHEN OTHER
020700              DISPLAY 'ERROR AL ABRIR PARAMS: ' FS-PARAMETROS
020800              STOP RUN
020900     END-EVALUATE.
021000
021100     OPEN OUTPUT CLA-CLASIFICADOS.
021200     EVALUATE TRUE
021300         WHEN FS-CLASIFICADOS-OK
021400              CONTINUE
021500         WHEN OTHER
021600              DISPLAY 'ERROR AL ABRIR CLASSIFIED: '
021700                                           FS-CLASIFICADOS
021800              STOP RUN
021900     END-EVALUATE.
022000
022100 1100-ABRIR-ARCHIVOS-FIN.
022200     EXIT.
022300*----------------------------------------------------------------*
022400 1200-LEER-PARAMETROS.
022500
022600     READ PRM-PARAMETROS.
022700     IF NOT FS-PARAMETROS-OK
022800        DISPLAY 'ERROR AL LEER PARAMS: ' FS-PARAMETROS
022900        STOP RUN
023000     END-IF.
023100
023200 1200-LEER-PARAMETROS-FIN.
023300     EXIT.
023400*----------------------------------------------------------------*
023500 1300-ARMAR-TABLA-CODIGOS.
023600
023700*    *** separa WS-PRM-KODE-PRODUK-LISTA por comas, descartando
023800*    *** los blancos que queden a cada lado de cada codigo
023900     MOVE 1 TO WS-COD-PTR.
024000     MOVE ZERO TO WS-COD-CANT.
024100
024200     PERFORM 1310-SEPARAR-CODIGO
024300        THRU 1310-SEPARAR-CODIGO-FIN
024400       UNTIL WS-COD-PTR > 60 OR WS-COD-CANT = 10.
024500
024600 1300-ARMAR-TABLA-CODIGOS-FIN.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 1310-SEPARAR-CODIGO.
025000
025100     ADD 1 TO WS-COD-CANT.
025200     UNSTRING WS-PRM-KODE-PRODUK-LISTA
025300         DELIMITED BY ALL SPACE OR ','
025400         INTO WS-COD-TABLA (WS-COD-CANT)
025500         WITH POINTER WS-COD-PTR
025600     END-UNSTRING.
025700
025800     IF WS-COD-TABLA (WS-COD-CANT) = SPACES
025900        SUBTRACT 1 FROM WS-COD-CANT
026000     END-IF.
026100
026200 1310-SEPARAR-CODIGO-FIN.
026300     EXIT.
026400*----------------------------------------------------------------*
026500 2000-PROCESAR-PROGRAMA.
026600
026700     PERFORM 2300-SELECCIONAR-TRANSACCION
026800        THRU 2300-SELECCIONAR-TRANSACCION-FIN.
026900
027000     IF WS-TRN-OK-SELECCIONADO
027100
027200        ADD 1 TO WS-TOT-SELECCIONADOS
027300
027400        PERFORM 2400-ETIQUETAR-TRANSACCION
027500           THRU 2400-ETIQUETAR-TRANSACCION-FIN
027600
027700        PERFORM 2500-ARMAR-QUIEBRE
027800           THRU 2500-ARMAR-QUIEBRE-FIN
027900
028000     END-IF.
028100
028200     PERFORM 2200-LEER-TRANSACCION
028300        THRU 2200-LEER-TRANSACCION-FIN.
028400
028500 2000-PROCESAR-PROGRAMA-FIN.
028600     EXIT.
028700*----------------------------------------------------------------*
028800 2200-LEER-TRANSACCION.
028900
029000     READ TRN-TRANSACCIONES.
029100
029200     EVALUATE TRUE
029300         WHEN FS-TRANSACCIONES-OK
029400              ADD 1 TO WS-TOT-LEIDOS
029500         WHEN FS-TRANSACCIONES-EOF
029600*             *** se cierra el ultimo grupo con lo que quede
029700*             *** acumulado en la tabla de quiebre
029800              PERFORM 2600-CERRAR-GRUPO
029900                 THRU 2600-CERRAR-GRUPO-FIN
030000              SET WS-HAY-FIN-TRANSACCIONES TO TRUE
030100         WHEN OTHER
030200              DISPLAY 'ERROR AL LEER TRANSAKSI: '
030300                                           FS-TRANSACCIONES
030400              STOP RUN
030500     END-EVALUATE.
030600
030700 2200-LEER-TRANSACCION-FIN.
030800     EXIT.
030900*----------------------------------------------------------------*
031000 2300-SELECCIONAR-TRANSACCION.
031100
031200     SET WS-TRN-OK-SELECCIONADO TO FALSE.
031300
031400     PERFORM 2310-COMPARAR-CODIGO
031500        THRU 2310-COMPARAR-CODIGO-FIN
031600       VARYING WS-I FROM 1 BY 1
031700         UNTIL WS-I > WS-COD-CANT
031800            OR WS-TRN-OK-SELECCIONADO.
031900
032000     IF WS-TRN-OK-SELECCIONADO
032100        IF WS-PRM-TGL-AWAL-OK AND
032200           WS-TRN-TGL-STATUS-N < WS-PRM-TGL-AWAL
032300           SET WS-TRN-OK-SELECCIONADO TO FALSE
032400        END-IF
032500        IF WS-PRM-TGL-AKHIR-OK AND
032600           WS-TRN-TGL-STATUS-N > WS-PRM-TGL-AKHIR
032700           SET WS-TRN-OK-SELECCIONADO TO FALSE
032800        END-IF
032900     END-IF.
033000
033100 2300-SELECCIONAR-TRANSACCION-FIN.
033200     EXIT.
033300*----------------------------------------------------------------*
033400 2310-COMPARAR-CODIGO.
033500
033600     IF WS-TRN-KODE-PRODUK = WS-COD-TABLA (WS-I)
033700        SET WS-TRN-OK-SELECCIONADO TO TRUE
033800     END-IF.
033900
034000 2310-COMPARAR-CODIGO-FIN.
034100     EXIT.
034200*----------------------------------------------------------------*
034300 2400-ETIQUETAR-TRANSACCION.
034400
034500     EVALUATE TRUE
034600         WHEN WS-TRN-STATUS-SUKSES AND
034700              WS-TRN-SN-PREF-SUP = 'SUP'
034800              MOVE 'SUKSES VALID' TO WS-CLA-STATUS-LABEL-TMP
034900         WHEN WS-TRN-STATUS-SUKSES
035000              MOVE 'SUKSES WAIT ' TO WS-CLA-STATUS-LABEL-TMP
035100         WHEN OTHER
035200              MOVE 'GAGAL       ' TO WS-CLA-STATUS-LABEL-TMP
035300     END-EVALUATE.
035400
035500 2400-ETIQUETAR-TRANSACCION-FIN.
035600     EXIT.
035700*----------------------------------------------------------------*
035800 2500-ARMAR-QUIEBRE.
035900
036000     IF WS-GRP-CANT-REGS > 0 AND
036100        WS-GRP-TUJUAN-ACTUAL NOT = WS-TRN-TUJUAN
036200        PERFORM 2600-CERRAR-GRUPO
036300           THRU 2600-CERRAR-GRUPO-FIN
036400     END-IF.
036500
036600     MOVE WS-TRN-TUJUAN TO WS-GRP-TUJUAN-ACTUAL.
036700     ADD 1 TO WS-GRP-CANT-REGS.
036800     MOVE WS-GRP-CANT-REGS TO WS-GRP-IDX.
036900
037000     MOVE WS-TRN-KODE-PRODUK TO WS-GRP-KODE-PRODUK (WS-GRP-IDX).
037100     MOVE WS-TRN-TUJUAN      TO WS-GRP-TUJUAN (WS-GRP-IDX).
037200     MOVE WS-TRN-STATUS      TO WS-GRP-STATUS (WS-GRP-IDX).
037300     MOVE WS-TRN-SN          TO WS-GRP-SN (WS-GRP-IDX).
037400     MOVE WS-TRN-TGL-STATUS-N TO WS-GRP-TGL-STATUS (WS-GRP-IDX).
037500     MOVE WS-TRN-JAM-STATUS-N TO WS-GRP-JAM-STATUS (WS-GRP-IDX).
037600     MOVE WS-CLA-STATUS-LABEL-TMP
037700                             TO WS-GRP-STATUS-LABEL (WS-GRP-IDX).
037800
037900     IF WS-CLA-STATUS-LABEL-TMP = 'SUKSES VALID'
038000        ADD 1 TO WS-GRP-CANT-VALID
038100     END-IF.
038200     IF WS-CLA-STATUS-LABEL-TMP = 'SUKSES WAIT '
038300        ADD 1 TO WS-GRP-CANT-WAIT
038400     END-IF.
038500
038600 2500-ARMAR-QUIEBRE-FIN.
038700     EXIT.
038800*----------------------------------------------------------------*
038900 2600-CERRAR-GRUPO.
039000
039100     IF WS-GRP-CANT-REGS = ZERO
039200        GO TO 2600-CERRAR-GRUPO-FIN
039300     END-IF.
039400
039500     EVALUATE TRUE
039600         WHEN WS-GRP-CANT-VALID = 1
039700              MOVE 'SUKSES PROFIT' TO WS-GRP-FINAL-STATUS
039800         WHEN WS-GRP-CANT-VALID > 1
039900              MOVE 'SUKSES LOSS  ' TO WS-GRP-FINAL-STATUS
040000         WHEN WS-GRP-CANT-VALID = ZERO AND WS-GRP-CANT-WAIT > 0
040100              MOVE 'SUKSES PROFIT' TO WS-GRP-FINAL-STATUS
040200         WHEN OTHER
040300              MOVE 'GAGAL A1     ' TO WS-GRP-FINAL-STATUS
040400     END-EVALUATE.
040500
040600     ADD 1 TO WS-TOT-DESTINOS.
040700
040800     EVALUATE TRUE
040900         WHEN WS-GRP-FINAL-STATUS = 'SUKSES PROFIT'
041000              ADD WS-GRP-CANT-REGS TO WS-TOT-PROFIT
041100         WHEN WS-GRP-FINAL-STATUS = 'SUKSES LOSS  '
041200              ADD WS-GRP-CANT-REGS TO WS-TOT-LOSS
041300         WHEN OTHER
041400              ADD WS-GRP-CANT-REGS TO WS-TOT-GAGAL
041500     END-EVALUATE.
041600
041700     PERFORM 2650-GRABAR-REGISTRO-GRUPO
041800        THRU 2650-GRABAR-REGISTRO-GRUPO-FIN
041900       VARYING WS-GRP-IDX FROM 1 BY 1
042000         UNTIL WS-GRP-IDX > WS-GRP-CANT-REGS.
042100
042200     MOVE ZERO   TO WS-GRP-CANT-REGS.
042300     MOVE ZERO   TO WS-GRP-CANT-VALID.
042400     MOVE ZERO   TO WS-GRP-CANT-WAIT.
042500     MOVE SPACES TO WS-GRP-TUJUAN-ACTUAL.
042600
042700 2600-CERRAR-GRUPO-FIN.
042800     EXIT.
042900*----------------------------------------------------------------*
043000 2650-GRABAR-REGISTRO-GRUPO.
043100
043200     MOVE WS-GRP-KODE-PRODUK (WS-GRP-IDX)
043300                               TO WS-CLA-KODE-PRODUK.
043400     MOVE WS-GRP-TUJUAN (WS-GRP-IDX)      TO WS-CLA-TUJUAN.
043500     MOVE WS-GRP-STATUS (WS-GRP-IDX)      TO WS-CLA-STATUS.
043600     MOVE WS-GRP-SN (WS-GRP-IDX)          TO WS-CLA-SN.
043700     MOVE WS-GRP-TGL-STATUS (WS-GRP-IDX)  TO WS-CLA-TGL-STATUS-N.
043800     MOVE WS-GRP-JAM-STATUS (WS-GRP-IDX)  TO WS-CLA-JAM-STATUS-N.
043900     MOVE WS-GRP-STATUS-LABEL (WS-GRP-IDX)
044000                               TO WS-CLA-STATUS-LABEL.
044100     MOVE WS-GRP-FINAL-STATUS TO WS-CLA-FINAL-STATUS.
044200
044300     PERFORM 2700-GRABAR-CLASIFICADO
044400        THRU 2700-GRABAR-CLASIFICADO-FIN.
044500
044600 2650-GRABAR-REGISTRO-GRUPO-FIN.
044700     EXIT.
044800*----------------------------------------------------------------*
044900 2700-GRABAR-CLASIFICADO.
045000
045100     WRITE CLA-CLASIFICADOS.
045200
045300 2700-GRABAR-CLASIFICADO-FIN.
045400     EXIT.
045500*----------------------------------------------------------------*
045600 3000-FINALIZAR-PROGRAMA.
045700
045800     PERFORM 3200-CERRAR-ARCHIVOS
045900        THRU 3200-CERRAR-ARCHIVOS-FIN.
046000
046100 3000-FINALIZAR-PROGRAMA-FIN.
046200     EXIT.
046300*----------------------------------------------------------------*
046400 3200-CERRAR-ARCHIVOS.
046500
046600     CLOSE TRN-TRANSACCIONES
046700           PRM-PARAMETROS
046800           CLA-CLASIFICADOS.
046900
047000 3200-CERRAR-ARCHIVOS-FIN.
047100     EXIT.
047200*----------------------------------------------------------------*
047300 END PROGRAM RGUCLAS.
