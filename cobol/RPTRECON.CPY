      *----------------------------------------------------------------*
      *    RPTRECON - LINEAS DE IMPRESION DE LA CONCILIACION DE USO    *
      *               SECCION 2 DE RPTFILE, ESCRITA POR RGURECON       *
      *----------------------------------------------------------------*
      *    HISTORIA                                                   *
      *    18/12/2023  RGA  TP3 - ALTA DE LA COPY DE IMPRESION         *
      *----------------------------------------------------------------*
       01  WS-RR-SEPARADOR                    PIC X(132) VALUE ALL '='.

       01  WS-RR-TITULO.
           05  FILLER                         PIC X(30)
                               VALUE 'CONCILIACION DE USO DE SALDO'.
           05  FILLER                         PIC X(102) VALUE SPACES.

       01  WS-RR-LINEA-ROTULO.
           05  WS-RR-ROTULO                   PIC X(20) VALUE SPACES.
           05  FILLER                         PIC X(03) VALUE 'Rp '.
           05  WS-RR-VALOR                    PIC ---,---,---,--9.
           05  FILLER                         PIC X(96) VALUE SPACES.

       01  WS-RR-LINEA-CONTADOR.
           05  WS-RR-ROTULO-C                 PIC X(20) VALUE SPACES.
           05  WS-RR-CONTADOR                 PIC ZZZZZZ9.
           05  FILLER                         PIC X(105) VALUE SPACES.

       01  WS-RR-LINEA-VEREDICTO.
           05  FILLER                         PIC X(09) VALUE 'ESTADO: '.
           05  WS-RR-VEREDICTO                PIC X(07) VALUE SPACES.
               88  WS-RR-VEREDICTO-COCOK          VALUE 'COCOK  '.
               88  WS-RR-VEREDICTO-SELISIH        VALUE 'SELISIH'.
           05  FILLER                         PIC X(116) VALUE SPACES.
