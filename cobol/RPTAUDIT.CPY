      *----------------------------------------------------------------*
      *    RPTAUDIT - LINEAS DE IMPRESION DEL REPORTE DE AUDITORIA     *
      *               SECCION 3 DE RPTFILE, ESCRITA POR RGUAUDIT       *
      *----------------------------------------------------------------*
      *    HISTORIA                                                   *
      *    19/01/2024  SUR  TP3 - ALTA DE LA COPY DE IMPRESION         *
      *    23/01/2024  NBE  AGREGADA LINEA DE PORCENTAJE DE EXITO      *
      *    29/01/2024  NBE  WS-RA-RES-PORCENTAJE USABA LA COMA COMO    *
      *                     PUNTO DECIMAL, PERO RGUAUDIT NO TIENE      *
      *                     DECIMAL-POINT IS COMMA: LA COMA ES SOLO    *
      *                     SEPARADOR DE MILES Y EL PUNTO DECIMAL      *
      *                     IMPLICITO QUEDABA AL FINAL DEL CAMPO,      *
      *                     PERDIENDO LOS DOS DECIMALES DEL PORCENTAJE *
      *----------------------------------------------------------------*
       01  WS-RA-SEPARADOR                    PIC X(132) VALUE ALL '*'.

       01  WS-RA-TITULO.
           05  FILLER                         PIC X(18)
                                          VALUE 'LAPORAN AUDIT API'.
           05  FILLER                         PIC X(10) VALUE SPACES.
           05  FILLER                         PIC X(10) VALUE 'GENERADO '.
           05  WS-RA-TIT-FECHA                PIC X(10) VALUE SPACES.
           05  FILLER                         PIC X(01) VALUE SPACES.
           05  WS-RA-TIT-HORA                 PIC X(08) VALUE SPACES.
           05  FILLER                         PIC X(75) VALUE SPACES.

       01  WS-RA-RESUMEN.
           05  FILLER                         PIC X(18) VALUE 'TOTAL PROCESADOS:'.
           05  WS-RA-RES-TOTAL                PIC ZZZ,ZZ9.
           05  FILLER                         PIC X(03) VALUE SPACES.
           05  FILLER                         PIC X(13) VALUE 'EXITOSOS: '.
           05  WS-RA-RES-EXITOSOS             PIC ZZZ,ZZ9.
           05  FILLER                         PIC X(03) VALUE SPACES.
           05  FILLER                         PIC X(12) VALUE 'FALLIDOS: '.
           05  WS-RA-RES-FALLIDOS             PIC ZZZ,ZZ9.
           05  FILLER                         PIC X(03) VALUE SPACES.
           05  FILLER                         PIC X(19) VALUE '% DE EXITO: '.
           05  WS-RA-RES-PORCENTAJE           PIC ZZ9.99.
           05  FILLER                         PIC X(01) VALUE '%'.
           05  FILLER                         PIC X(33) VALUE SPACES.

       01  WS-RA-ENCABEZADO.
           05  FILLER                         PIC X(16) VALUE 'NUMERO'.
           05  FILLER                         PIC X(35) VALUE 'TARJETA'.
           05  FILLER                         PIC X(35) VALUE 'PAQUETE'.
           05  FILLER                         PIC X(10) VALUE 'ESTADO'.
           05  FILLER                         PIC X(36) VALUE 'SALDO / ERROR'.

       01  WS-RA-DETALLE.
           05  WS-RA-DET-NOMOR                PIC X(16).
           05  WS-RA-DET-KARTU                PIC X(35).
           05  WS-RA-DET-PAKET                PIC X(35).
           05  WS-RA-DET-ESTADO               PIC X(10).
               88  WS-RA-DET-BERHASIL              VALUE 'BERHASIL  '.
               88  WS-RA-DET-GAGAL                 VALUE 'GAGAL     '.
           05  WS-RA-DET-SALDO                PIC X(36).
