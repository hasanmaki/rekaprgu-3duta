      *----------------------------------------------------------------*
      *    PARMREG -  TARJETA DE PARAMETROS DE CORRIDA DEL SISTEMA     *
      *               RGU (ARCHIVO PARAMS, UN REGISTRO POR CORRIDA)    *
      *               COMPARTIDA POR TODOS LOS PROGRAMAS DEL SISTEMA;  *
      *               CADA UNO USA SOLO LOS CAMPOS QUE LE CORRESPONDEN *
      *----------------------------------------------------------------*
      *    HISTORIA                                                   *
      *    04/12/2023  RGB  TP3 - ALTA DE LA TARJETA DE PARAMETROS     *
      *    11/12/2023  CPE  AGREGADOS FILTROS DE ESTADO/SUBCADENA      *
      *    18/12/2023  RGA  AGREGADOS CAMPOS DE CONCILIACION           *
      *    19/01/2024  SUR  AGREGADOS IDENTIFICADORES DE AUDITORIA     *
      *----------------------------------------------------------------*
       01  WS-PRM-REG.
      *    *** SELECCION PARA EL CLASIFICADOR (RGUCLAS) ***
           05  WS-PRM-KODE-PRODUK-LISTA       PIC X(60).
           05  WS-PRM-TGL-AWAL                PIC 9(08).
           05  WS-PRM-TGL-AWAL-R REDEFINES WS-PRM-TGL-AWAL.
               10  WS-PRM-TGL-AWAL-AAAA        PIC 9(04).
               10  WS-PRM-TGL-AWAL-MM          PIC 9(02).
               10  WS-PRM-TGL-AWAL-DD          PIC 9(02).
           05  WS-PRM-TGL-AWAL-DADO            PIC X(01).
               88  WS-PRM-TGL-AWAL-OK              VALUE 'S'.
           05  WS-PRM-TGL-AKHIR               PIC 9(08).
           05  WS-PRM-TGL-AKHIR-R REDEFINES WS-PRM-TGL-AKHIR.
               10  WS-PRM-TGL-AKHIR-AAAA       PIC 9(04).
               10  WS-PRM-TGL-AKHIR-MM         PIC 9(02).
               10  WS-PRM-TGL-AKHIR-DD         PIC 9(02).
           05  WS-PRM-TGL-AKHIR-DADO           PIC X(01).
               88  WS-PRM-TGL-AKHIR-OK             VALUE 'S'.
      *    *** FILTROS PARA EL FILTRO DE REGISTROS (RGUFILT) ***
           05  WS-PRM-STATUS-FILTRO-LISTA     PIC X(45).
           05  WS-PRM-TUJUAN-SUBCAD           PIC X(15).
           05  WS-PRM-SN-SUBCAD               PIC X(25).
           05  WS-PRM-JAM-AWAL                PIC 9(06).
           05  WS-PRM-JAM-AKHIR                PIC 9(06).
      *    *** VALORES PARA LA CONCILIACION DE USO (RGURECON) ***
           05  WS-PRM-HARGA                   PIC 9(08).
           05  WS-PRM-SALDO-AWAL              PIC S9(09).
           05  WS-PRM-SALDO-AKHIR             PIC S9(09).
      *    *** IDENTIFICADORES PARA EL PROCESADOR DE AUDITORIA ***
           05  WS-PRM-KARTU-ID                PIC X(20).
           05  WS-PRM-PAKET-ID                PIC X(20).
           05  FILLER                         PIC X(10).
