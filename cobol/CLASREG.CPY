      *----------------------------------------------------------------*
      *    CLASREG -  LAYOUT DEL REGISTRO CLASIFICADO RGU              *
      *               ARCHIVO CLASSIFIED (SALIDA DEL CLASIFICADOR,     *
      *               ENTRADA DEL FILTRO, EL RESUMEN Y LA CONCILIAC.)  *
      *----------------------------------------------------------------*
      *    HISTORIA                                                   *
      *    04/12/2023  RGB  TP3 - ALTA DE LA COPY PARA EL CLASIFICADOR *
      *    11/12/2023  CPE  AGREGADO STATUS-LABEL Y FINAL-STATUS       *
      *    19/01/2024  NBE  REDEFINICIONES NUMERICAS DE FECHA/HORA     *
      *    29/01/2024  NBE  QUITADO EL FILLER DE COLA: CLASSIFIED ES   *
      *                     REGISTRO FIJO DE 91, NO 96                *
      *----------------------------------------------------------------*
       01  WS-CLA-REG.
           05  WS-CLA-KODE-PRODUK             PIC X(10).
           05  WS-CLA-TUJUAN                  PIC X(15).
           05  WS-CLA-STATUS                  PIC 9(02).
               88  WS-CLA-STATUS-SUKSES           VALUE 20.
           05  WS-CLA-SN                      PIC X(25).
           05  WS-CLA-SN-PREFIJO REDEFINES WS-CLA-SN.
               10  WS-CLA-SN-PREF-SUP         PIC X(03).
               10  FILLER                     PIC X(22).
           05  WS-CLA-TGL-STATUS.
               10  WS-CLA-TGL-AAAA             PIC 9(04).
               10  WS-CLA-TGL-MM               PIC 9(02).
               10  WS-CLA-TGL-DD               PIC 9(02).
           05  WS-CLA-TGL-STATUS-N REDEFINES WS-CLA-TGL-STATUS
                                              PIC 9(08).
           05  WS-CLA-JAM-STATUS.
               10  WS-CLA-JAM-HH               PIC 9(02).
               10  WS-CLA-JAM-MI               PIC 9(02).
               10  WS-CLA-JAM-SS               PIC 9(02).
           05  WS-CLA-JAM-STATUS-N REDEFINES WS-CLA-JAM-STATUS
                                              PIC 9(06).
           05  WS-CLA-STATUS-LABEL             PIC X(12).
               88  WS-CLA-LABEL-SUKSES-VALID       VALUE 'SUKSES VALID'.
               88  WS-CLA-LABEL-SUKSES-WAIT        VALUE 'SUKSES WAIT '.
               88  WS-CLA-LABEL-GAGAL              VALUE 'GAGAL       '.
           05  WS-CLA-FINAL-STATUS              PIC X(13).
               88  WS-CLA-FINAL-PROFIT              VALUE 'SUKSES PROFIT'.
               88  WS-CLA-FINAL-LOSS                VALUE 'SUKSES LOSS  '.
               88  WS-CLA-FINAL-GAGAL-A1            VALUE 'GAGAL A1     '.
