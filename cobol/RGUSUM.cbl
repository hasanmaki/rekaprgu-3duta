000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Date: 12/12/2023
000500* Purpose: TP3 - AULA 3 - GRUPO 1 - REKAP RGU
000600* Tectonics: cobc
000700******************************************************************
000800*----------------------------------------------------------------*
000900* PROGRAMA : RGUSUM                                              *
001000* CONSTRUCTOR DEL RESUMEN RGU.  LEE CLASSIFIED (ORDENADO POR      *
001100* TUJUAN) Y, POR CONTROL DE QUIEBRE, ACUMULA LAS CANTIDADES DE    *
001200* SUKSES PROFIT / SUKSES LOSS / GAGAL A1 DE CADA DESTINO.         *
001300* IMPRIME LA SECCION 1 (MATRIZ RESUMEN) DE RPTFILE, QUE ABRE EN   *
001400* MODO OUTPUT PORQUE ES EL PRIMER PASO DEL TRABAJO QUE ESCRIBE    *
001500* SOBRE ESE ARCHIVO.                                              *
001600*----------------------------------------------------------------*
001700*    HISTORIA DE CAMBIOS                                         *
001800*    12/12/2023  CPE  ALTA ORIGINAL (PRUEBA - CONVERSION DE       *
001900*                     IMPORTE CON NUMVAL PARA TP2, NUNCA USADA    *
002000*                     EN PRODUCCION)                               *
002100*    15/12/2023  CPE  TP3 - RECICLADO COMO RESUMEN DE DESTINOS     *
002200*                     RGU CON CONTROL DE QUIEBRE POR TUJUAN        *
002300*    18/12/2023  RGA  AGREGADO EL ENCABEZADO DE REPORTE CON        *
002400*                     PRODUCTOS Y VENTANA DE FECHAS DE PARAMS      *
002500*    05/01/1999  RGA  AJUSTE Y2K - FECHAS DE ENCABEZADO EN 4        *
002600*                     DIGITOS DE ANIO                               *
002700*    19/01/2024  SUR  AGREGADO EL DASHBOARD DE TOTALES AL CIERRE    *
002800*----------------------------------------------------------------*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. RGUSUM.
003100 AUTHOR. C PERDIGUERA.
003200 INSTALLATION. AULA 3 GRUPO 1.
003300 DATE-WRITTEN. 12/12/2023.
003400 DATE-COMPILED.
003500 SECURITY. NINGUNA.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*----------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*----------------------------------------------------------------*
004400 FILE-CONTROL.
004500
004600     SELECT CLA-CLASIFICADOS
004700         ASSIGN TO CLASSIFIED
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FS-CLASIFICADOS.
005000
005100     SELECT PRM-PARAMETROS
005200         ASSIGN TO PARAMS
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-PARAMETROS.
005500
005600     SELECT RPT-REPORTE
005700         ASSIGN TO RPTFILE
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FS-REPORTE.
006000*----------------------------------------------------------------*
006100 DATA DIVISION.
006200*----------------------------------------------------------------*
006300 FILE SECTION.
006400
006500 FD CLA-CLASIFICADOS.
006600     COPY CLASREG.
006700
006800 FD PRM-PARAMETROS.
006900     COPY PARMREG.
007000
007100 FD RPT-REPORTE.
007200 01  WS-RPT-LINEA                       PIC X(132).
007300*----------------------------------------------------------------*
007400 WORKING-STORAGE SECTION.
007500*----------------------------------------------------------------*
007600*    LINEAS DE IMPRESION DE LA MATRIZ RESUMEN                     *
007700*----------------------------------------------------------------*
007800     COPY RPTSUM.
007900*----------------------------------------------------------------*
008000*    ACUMULADOR POR DESTINO (SE REINICIA EN CADA QUIEBRE)         *
008100*----------------------------------------------------------------*
008200     COPY SUMREG.
008300*----------------------------------------------------------------*
008400*    VARIABLES FILE STATUS  ENTRADA/SALIDA                        *
008500*----------------------------------------------------------------*
008600 01 FS-STATUS.
008700    05 FS-CLASIFICADOS                 PIC X(02).
008800       88 FS-CLASIFICADOS-OK               VALUE '00'.
008900       88 FS-CLASIFICADOS-EOF              VALUE '10'.
009000       88 FS-CLASIFICADOS-NFD              VALUE '35'.
009100
009200    05 FS-PARAMETROS                   PIC X(02).
009300       88 FS-PARAMETROS-OK                 VALUE '00'.
009400
009500    05 FS-REPORTE                      PIC X(02).
009600       88 FS-REPORTE-OK                    VALUE '00'.
009700    05 FILLER                          PIC X(04) VALUE SPACES.
009800*----------------------------------------------------------------*
009900*    CONTADORES DE CIERRE                                        *
010000*----------------------------------------------------------------*
010100 01 WS-TOTALES.
010200    05 WS-TOT-TRANSACC                 PIC 9(07) COMP VALUE ZERO.
010300    05 WS-TOT-DESTINOS                 PIC 9(05) COMP VALUE ZERO.
010400    05 WS-TOT-SUKSES                   PIC 9(07) COMP VALUE ZERO.
010500    05 WS-TOT-GAGAL                    PIC 9(07) COMP VALUE ZERO.
010600    05 WS-TOT-PROFIT                   PIC 9(07) COMP VALUE ZERO.
010700    05 WS-TOT-LOSS                     PIC 9(07) COMP VALUE ZERO.
010800    05 FILLER                          PIC X(04) VALUE SPACES.
010900*----------------------------------------------------------------*
011000*    VARIABLES DE TRABAJO                                        *
011100*----------------------------------------------------------------*
011200 01 WS-VARIABLES.
011300    05 WS-FIN-CLASIFICADOS             PIC X(01) VALUE 'N'.
011400       88 WS-HAY-FIN-CLASIFICADOS           VALUE 'S'.
011500    05 WS-PRIMER-REGISTRO              PIC X(01) VALUE 'S'.
011600       88 WS-ES-PRIMER-REGISTRO             VALUE 'S'.
011700    05 FILLER                          PIC X(04) VALUE SPACES.
011800*----------------------------------------------------------------*
011900 PROCEDURE DIVISION.
012000*----------------------------------------------------------------*
012100
012200     PERFORM 1000-INICIAR-PROGRAMA
012300        THRU 1000-INICIAR-PROGRAMA-FIN.
012400
012500     PERFORM 2000-PROCESAR-PROGRAMA
012600        THRU 2000-PROCESAR-PROGRAMA-FIN
012700       UNTIL WS-HAY-FIN-CLASIFICADOS.
012800
012900     PERFORM 3000-FINALIZAR-PROGRAMA
013000        THRU 3000-FINALIZAR-PROGRAMA-FIN.
013100
013200     DISPLAY '#TRANSACCIONES: ' WS-TOT-TRANSACC.
013300     DISPLAY '#DESTINOS:      ' WS-TOT-DESTINOS.
013400
013500     STOP RUN.
013600*----------------------------------------------------------------*
013700 1000-INICIAR-PROGRAMA.
013800
013900     PERFORM 1100-ABRIR-ARCHIVOS
014000        THRU 1100-ABRIR-ARCHIVOS-FIN.
014100
014200     PERFORM 1200-LEER-PARAMETROS
014300        THRU 1200-LEER-PARAMETROS-FIN.
014400
014500     PERFORM 1300-ENCABEZAR-REPORTE
014600        THRU 1300-ENCABEZAR-REPORTE-FIN.
014700
014800     INITIALIZE WS-RES-DEST-REG.
014900
015000     PERFORM 2200-LEER-CLASIFICADO
015100        THRU 2200-LEER-CLASIFICADO-FIN.
015200
015300 1000-INICIAR-PROGRAMA-FIN.
015400     EXIT.
015500*----------------------------------------------------------------*
015600 1100-ABRIR-ARCHIVOS.
015700
015800     OPEN INPUT  CLA-CLASIFICADOS.
015900     IF NOT FS-CLASIFICADOS-OK
016000        DISPLAY 'ERROR AL ABRIR CLASSIFIED: ' FS-CLASIFICADOS
016100        STOP RUN
016200     END-IF.
016300
016400     OPEN INPUT  PRM-PARAMETROS.
016500     IF NOT FS-PARAMETROS-OK
016600        DISPLAY 'ERROR AL ABRIR PARAMS: ' FS-PARAMETROS
016700        STOP RUN
016800     END-IF.
016900
017000     OPEN OUTPUT RPT-REPORTE.
017100     IF NOT FS-REPORTE-OK
017200        DISPLAY 'ERROR AL ABRIR RPTFILE: ' FS-REPORTE
017300        STOP RUN
017400     END-IF.
017500
017600 1100-ABRIR-ARCHIVOS-FIN.
017700     EXIT.
017800*----------------------------------------------------------------*
017900 1200-LEER-PARAMETROS.
018000
018100     READ PRM-PARAMETROS.
018200     IF NOT FS-PARAMETROS-OK
018300        DISPLAY 'ERROR AL LEER PARAMS: ' FS-PARAMETROS
018400        STOP RUN
018500     END-IF.
018600
018700 1200-LEER-PARAMETROS-FIN.
018800     EXIT.
018900*----------------------------------------------------------------*
019000 1300-ENCABEZAR-REPORTE.
019100
019200     MOVE WS-PRM-KODE-PRODUK-LISTA TO WS-RS-TIT-PRODUCTOS.
019300
019400     IF WS-PRM-TGL-AWAL-OK
019500        MOVE WS-PRM-TGL-AWAL-AAAA TO WS-RS-TIT-DESDE (1:4)
019600        MOVE '-'                 TO WS-RS-TIT-DESDE (5:1)
019700        MOVE WS-PRM-TGL-AWAL-MM   TO WS-RS-TIT-DESDE (6:2)
019800        MOVE '-'                 TO WS-RS-TIT-DESDE (8:1)
019900        MOVE WS-PRM-TGL-AWAL-DD   TO WS-RS-TIT-DESDE (9:2)
020000     ELSE
020100        MOVE 'SIN LIMITE' TO WS-RS-TIT-DESDE
020200     END-IF.
020300
020400     IF WS-PRM-TGL-AKHIR-OK
020500        MOVE WS-PRM-TGL-AKHIR-AAAA TO WS-RS-TIT-HASTA (1:4)
020600        MOVE '-'                  TO WS-RS-TIT-HASTA (5:1)
020700        MOVE WS-PRM-TGL-AKHIR-MM   TO WS-RS-TIT-HASTA (6:2)
020800        MOVE '-'                  TO WS-RS-TIT-HASTA (8:1)
020900        MOVE WS-PRM-TGL-AKHIR-DD   TO WS-RS-TIT-HASTA (9:2)
021000     ELSE
021100        MOVE 'SIN LIMITE' TO WS-RS-TIT-HASTA
021200     END-IF.
021300
021400     MOVE WS-RS-TITULO     TO WS-RPT-LINEA.
021500     WRITE RPT-REPORTE.
021600     MOVE WS-RS-SEPARADOR  TO WS-RPT-LINEA.
021700     WRITE RPT-REPORTE.
021800     MOVE WS-RS-ENCABEZADO TO WS-RPT-LINEA.
021900     WRITE RPT-REPORTE.
022000     MOVE WS-RS-SEPARADOR  TO WS-RPT-LINEA.
022100     WRITE RPT-REPORTE.
022200
022300 1300-ENCABEZAR-REPORTE-FIN.
022400     EXIT.
022500*----------------------------------------------------------------*
022600 2000-PROCESAR-PROGRAMA.
022700
022800     IF WS-ES-PRIMER-REGISTRO
022900        MOVE WS-CLA-TUJUAN TO WS-RES-TUJUAN
023000        SET WS-PRIMER-REGISTRO TO FALSE
023100     END-IF.
023200
023300     IF WS-RES-TUJUAN NOT = WS-CLA-TUJUAN
023400        PERFORM 2600-CERRAR-GRUPO
023500           THRU 2600-CERRAR-GRUPO-FIN
023600        MOVE WS-CLA-TUJUAN TO WS-RES-TUJUAN
023700     END-IF.
023800
023900     ADD 1 TO WS-TOT-TRANSACC.
024000
024100     EVALUATE TRUE
024200         WHEN WS-CLA-FINAL-PROFIT
024300              ADD 1 TO WS-RES-CNT-PROFIT
024400         WHEN WS-CLA-FINAL-LOSS
024500              ADD 1 TO WS-RES-CNT-LOSS
024600         WHEN OTHER
024700              ADD 1 TO WS-RES-CNT-GAGAL
024800     END-EVALUATE.
024900
025000     PERFORM 2200-LEER-CLASIFICADO
025100        THRU 2200-LEER-CLASIFICADO-FIN.
025200
025300 2000-PROCESAR-PROGRAMA-FIN.
025400     EXIT.
025500*----------------------------------------------------------------*
025600 2200-LEER-CLASIFICADO.
025700
025800     READ CLA-CLASIFICADOS.
025900
026000     EVALUATE TRUE
026100         WHEN FS-CLASIFICADOS-OK
026200              CONTINUE
026300         WHEN FS-CLASIFICADOS-EOF
026400*             *** cierra el ultimo grupo con lo que quede
026500              IF NOT WS-ES-PRIMER-REGISTRO
026600                 PERFORM 2600-CERRAR-GRUPO
026700                    THRU 2600-CERRAR-GRUPO-FIN
026800              END-IF
026900              SET WS-HAY-FIN-CLASIFICADOS TO TRUE
027000         WHEN OTHER
027100              DISPLAY 'ERROR AL LEER CLASSIFIED: '
027200                                           FS-CLASIFICADOS
027300              STOP RUN
027400     END-EVALUATE.
027500
027600 2200-LEER-CLASIFICADO-FIN.
027700     EXIT.
027800*----------------------------------------------------------------*
027900 2600-CERRAR-GRUPO.
028000
028100     ADD 1 TO WS-TOT-DESTINOS.
028200     ADD WS-RES-CNT-PROFIT TO WS-TOT-PROFIT.
028300     ADD WS-RES-CNT-LOSS   TO WS-TOT-LOSS.
028400     ADD WS-RES-CNT-GAGAL  TO WS-TOT-GAGAL.
028500
028600     MOVE WS-RES-TUJUAN     TO WS-RS-DET-TUJUAN.
028700     MOVE WS-RES-CNT-PROFIT TO WS-RS-DET-PROFIT.
028800     MOVE WS-RES-CNT-LOSS   TO WS-RS-DET-LOSS.
028900     MOVE WS-RES-CNT-GAGAL  TO WS-RS-DET-GAGAL.
029000     MOVE WS-RS-DETALLE     TO WS-RPT-LINEA.
029100     WRITE RPT-REPORTE.
029200
029300     INITIALIZE WS-RES-DEST-REG.
029400
029500 2600-CERRAR-GRUPO-FIN.
029600     EXIT.
029700*----------------------------------------------------------------*
029800 3000-FINALIZAR-PROGRAMA.
029900
030000     COMPUTE WS-TOT-SUKSES = WS-TOT-PROFIT + WS-TOT-LOSS.
030100
030200     MOVE WS-RS-SEPARADOR   TO WS-RPT-LINEA.
030300     WRITE RPT-REPORTE.
030400
030500     MOVE WS-TOT-TRANSACC   TO WS-RS-TOT-TRANSACC.
030600     MOVE WS-TOT-DESTINOS   TO WS-RS-TOT-DESTINOS.
030700     MOVE WS-TOT-SUKSES     TO WS-RS-TOT-SUKSES.
030800     MOVE WS-TOT-GAGAL      TO WS-RS-TOT-GAGAL.
030900     MOVE WS-TOT-PROFIT     TO WS-RS-TOT-PROFIT.
031000     MOVE WS-TOT-LOSS       TO WS-RS-TOT-LOSS.
031100     MOVE WS-RS-TOTALES     TO WS-RPT-LINEA.
031200     WRITE RPT-REPORTE.
031300
031400     PERFORM 3200-CERRAR-ARCHIVOS
031500        THRU 3200-CERRAR-ARCHIVOS-FIN.
031600
031700 3000-FINALIZAR-PROGRAMA-FIN.
031800     EXIT.
031900*----------------------------------------------------------------*
032000 3200-CERRAR-ARCHIVOS.
032100
032200     CLOSE CLA-CLASIFICADOS
032300           PRM-PARAMETROS
032400           RPT-REPORTE.
032500
032600 3200-CERRAR-ARCHIVOS-FIN.
032700     EXIT.
032800*----------------------------------------------------------------*
032900 END PROGRAM RGUSUM.
