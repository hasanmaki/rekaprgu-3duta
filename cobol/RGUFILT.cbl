000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Date: 04/12/2023
000500* Purpose: TP3 - AULA 3 - GRUPO 1 - REKAP RGU
000600* Tectonics: cobc
000700******************************************************************
000800*----------------------------------------------------------------*
000900* PROGRAMA : RGUFILT                                             *
001000* RE-FILTRO AD-HOC DE REGISTROS CLASIFICADOS.  LEE CLASSIFIED Y   *
001100* PARAMS, Y GRABA EN FILTERED SOLO LOS REGISTROS QUE CUMPLEN      *
001200* TODOS LOS FILTROS INFORMADOS: LISTA DE ESTADO FINAL, SUBCADENA  *
001300* DE TUJUAN, SUBCADENA DE SN Y VENTANA DE FECHA/HORA.  LOS        *
001400* FILTROS EN BLANCO NO RESTRINGEN.  SE USA PARA REARMAR EL        *
001500* REPORTE SOBRE UN SUBCONJUNTO SIN VOLVER A CLASIFICAR.           *
001600*----------------------------------------------------------------*
001700*    HISTORIA DE CAMBIOS                                         *
001800*    14/11/2023  RGB  ALTA ORIGINAL (TP02EJ01_V5 - VARIANTE DE    *
001900*                     RESUMENES DE CONSUMOS PARA TP2)             *
002000*    04/12/2023  RGB  TP3 - RECICLADO COMO RE-FILTRO DE           *
002100*                     REGISTROS CLASIFICADOS RGU                  *
002200*    11/12/2023  CPE  AGREGADOS LOS FILTROS DE ESTADO FINAL,       *
002300*                     TUJUAN Y SN (CALL RGUSUBM)                   *
002400*    18/12/2023  RGA  AGREGADA LA VENTANA DE FECHA/HORA            *
002500*                     (CALL RGUVDATA) Y SU VALIDACION DE ARRANQUE  *
002600*    05/01/1999  RGA  AJUSTE Y2K - VENTANA DE FECHA EN 4 DIGITOS   *
002700*    19/01/2024  SUR  LIMPIEZA DE MENSAJES DE ERROR AL ABRIR       *
002750*    26/01/2024  NBE  LOS PERFORM UNTIL/VARYING EN LINEA PASAN A     *
002760*                     PARRAFOS PROPIOS, SIN END-PERFORM              *
002800*----------------------------------------------------------------*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. RGUFILT.
003100 AUTHOR. R BALSIMELLI.
003200 INSTALLATION. AULA 3 GRUPO 1.
003300 DATE-WRITTEN. 14/11/2023.
003400 DATE-COMPILED.
003500 SECURITY. NINGUNA.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*----------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*----------------------------------------------------------------*
004400 FILE-CONTROL.
004500
004600     SELECT CLA-ENTRADA
004700         ASSIGN TO CLASSIFIED
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FS-ENTRADA.
005000
005100     SELECT PRM-PARAMETROS
005200         ASSIGN TO PARAMS
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-PARAMETROS.
005500
005600     SELECT CLA-SALIDA
005700         ASSIGN TO FILTERED
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FS-SALIDA.
006000*----------------------------------------------------------------*
006100 DATA DIVISION.
006200*----------------------------------------------------------------*
006300 FILE SECTION.
006400
006500 FD CLA-ENTRADA.
006600     COPY CLASREG REPLACING ==WS-CLA-== BY ==WS-CLE-==.
006700
006800 FD PRM-PARAMETROS.
006900     COPY PARMREG.
007000
007100 FD CLA-SALIDA.
007200     COPY CLASREG REPLACING ==WS-CLA-== BY ==WS-CLS-==.
007300*----------------------------------------------------------------*
007400 WORKING-STORAGE SECTION.
007500*----------------------------------------------------------------*
007600*    VARIABLES FILE STATUS  ENTRADA/SALIDA                        *
007700*----------------------------------------------------------------*
007800 01 FS-STATUS.
007900    05 FS-ENTRADA                      PIC X(02).
008000       88 FS-ENTRADA-OK                    VALUE '00'.
008100       88 FS-ENTRADA-EOF                   VALUE '10'.
008200       88 FS-ENTRADA-NFD                   VALUE '35'.
008300
008400    05 FS-PARAMETROS                   PIC X(02).
008500       88 FS-PARAMETROS-OK                 VALUE '00'.
008600
008700    05 FS-SALIDA                       PIC X(02).
008800       88 FS-SALIDA-OK                     VALUE '00'.
008900    05 FILLER                          PIC X(04) VALUE SPACES.
009000*----------------------------------------------------------------*
009100*    TABLA DE ESTADOS FINALES ACEPTADOS (DE PARAMS)               *
009200*----------------------------------------------------------------*
009300 01 WS-TABLA-ESTADOS.
009400    05 WS-EST-CANT                     PIC 9(02) COMP VALUE ZERO.
009500    05 WS-EST-TABLA OCCURS 3 TIMES      PIC X(13) VALUE SPACES.
009600    05 WS-EST-PTR                       PIC 9(02) COMP VALUE ZERO.
009700    05 FILLER                           PIC X(04) VALUE SPACES.
009800*----------------------------------------------------------------*
009900*    AREA DE LLAMADA A RGUSUBM (COINCIDENCIA DE SUBCADENA)        *
010000*----------------------------------------------------------------*
010100 01 WS-AREA-SUBCADENA.
010200    05 WS-SUB-ENTRADA.
010300       10 WS-SUB-CAMPO                 PIC X(60).
010400       10 WS-SUB-PATRON                PIC X(60).
010500    05 WS-SUB-SALIDA.
010600       10 WS-SUB-COINCIDE-O            PIC X(01).
010700          88 WS-SUB-CONTIENE                VALUE 'S'.
010800          88 WS-SUB-NO-CONTIENE             VALUE 'N'.
010900    05 FILLER                          PIC X(05) VALUE SPACES.
011000*----------------------------------------------------------------*
011100*    AREA DE LLAMADA A RGUVDATA (VENTANA FECHA/HORA)              *
011200*----------------------------------------------------------------*
011300 01 WS-AREA-VENTANA.
011400    05 WS-VEN-ENTRADA.
011500       10 WS-VEN-TGL-STATUS            PIC 9(08).
011600       10 WS-VEN-JAM-STATUS             PIC 9(06).
011700       10 WS-VEN-TGL-AWAL               PIC 9(08).
011800       10 WS-VEN-TGL-AWAL-DADO          PIC X(01).
011900       10 WS-VEN-TGL-AKHIR              PIC 9(08).
012000       10 WS-VEN-TGL-AKHIR-DADO         PIC X(01).
012100       10 WS-VEN-JAM-AWAL               PIC 9(06).
012200       10 WS-VEN-JAM-AKHIR              PIC 9(06).
012300    05 WS-VEN-SALIDA.
012400       10 WS-VEN-VALIDACION-O           PIC X(01).
012500       10 WS-VEN-MOTIVO-ERROR-O.
012600          15 WS-VEN-COD-ERROR-O         PIC X(20).
012700          15 WS-VEN-DES-ERROR-O         PIC X(60).
012800    05 FILLER                          PIC X(06) VALUE SPACES.
012900*----------------------------------------------------------------*
013000*    CONTADORES DE CIERRE                                        *
013100*----------------------------------------------------------------*
013200 01 WS-TOTALES.
013300    05 WS-TOT-LEIDOS                   PIC 9(07) COMP VALUE ZERO.
013400    05 WS-TOT-PASARON                  PIC 9(07) COMP VALUE ZERO.
013500    05 FILLER                          PIC X(04) VALUE SPACES.
013600*----------------------------------------------------------------*
013700*    VARIABLES DE TRABAJO                                        *
013800*----------------------------------------------------------------*
013900 01 WS-VARIABLES.
014000    05 WS-FIN-ENTRADA                  PIC X(01) VALUE 'N'.
014100       88 WS-HAY-FIN-ENTRADA                VALUE 'S'.
014200    05 WS-REG-PASA                     PIC X(01) VALUE 'N'.
014300       88 WS-REG-OK-PASA                    VALUE 'S'.
014310       88 WS-REG-NO-PASA                    VALUE 'N'.
014400    05 WS-I                            PIC 9(02) COMP VALUE ZERO.
014500    05 FILLER                          PIC X(04) VALUE SPACES.
014600*----------------------------------------------------------------*
014700 PROCEDURE DIVISION.
014800*----------------------------------------------------------------*
014900
015000     PERFORM 1000-INICIAR-PROGRAMA
015100        THRU 1000-INICIAR-PROGRAMA-FIN.
015200
015300     PERFORM 2000-PROCESAR-PROGRAMA
015400        THRU 2000-PROCESAR-PROGRAMA-FIN
015500       UNTIL WS-HAY-FIN-ENTRADA.
015600
015700     PERFORM 3000-FINALIZAR-PROGRAMA
015800        THRU 3000-FINALIZAR-PROGRAMA-FIN.
015900
016000     DISPLAY '#LEIDOS:  ' WS-TOT-LEIDOS.
016100     DISPLAY '#PASARON: ' WS-TOT-PASARON.
016200
016300     STOP RUN.
016400*----------------------------------------------------------------*
016500 1000-INICIAR-PROGRAMA.
016600
016700     PERFORM 1100-ABRIR-ARCHIVOS
016800        THRU 1100-ABRIR-ARCHIVOS-FIN.
016900
017000     PERFORM 1200-LEER-PARAMETROS
017100        THRU 1200-LEER-PARAMETROS-FIN.
017200
017300     PERFORM 1300-ARMAR-TABLA-ESTADOS
017400        THRU 1300-ARMAR-TABLA-ESTADOS-FIN.
017500
017600     PERFORM 1400-VALIDAR-HORAS-FILTRO
017700        THRU 1400-VALIDAR-HORAS-FILTRO-FIN.
017800
017900     PERFORM 2200-LEER-CLASIFICADO
018000        THRU 2200-LEER-CLASIFICADO-FIN.
018100
018200 1000-INICIAR-PROGRAMA-FIN.
018300     EXIT.
018400*----------------------------------------------------------------*
018500 1100-ABRIR-ARCHIVOS.
018600
018700     OPEN INPUT  CLA-ENTRADA.
018800     IF NOT FS-ENTRADA-OK
018900        DISPLAY 'ERROR AL ABRIR CLASSIFIED: ' FS-ENTRADA
019000        STOP RUN
019100     END-IF.
019200
019300     OPEN INPUT  PRM-PARAMETROS.
019400     IF NOT FS-PARAMETROS-OK
019500        DISPLAY 'ERROR AL ABRIR PARAMS: ' FS-PARAMETROS
019600        STOP RUN
019700     END-IF.
019800
019900     OPEN OUTPUT CLA-SALIDA.
020000     IF NOT FS-SALIDA-OK
020100        DISPLAY 'ERROR AL ABRIR FILTERED: ' FS-SALIDA
020200        STOP RUN
020300     END-IF.
020400
020500 1100-ABRIR-ARCHIVOS-FIN.
020600     EXIT.
020700*----------------------------------------------------------------*
020800 1200-LEER-PARAMETROS.
020900
021000     READ PRM-PARAMETROS.
021100     IF NOT FS-PARAMETROS-OK
021200        DISPLAY 'ERROR AL LEER PARAMS: ' FS-PARAMETROS
021300        STOP RUN
021400     END-IF.
021500
021600 1200-LEER-PARAMETROS-FIN.
021700     EXIT.
021800*----------------------------------------------------------------*
021900 1300-ARMAR-TABLA-ESTADOS.
022000
022100*    *** separa WS-PRM-STATUS-FILTRO-LISTA por comas; lista en
022200*    *** blanco significa "no filtra por estado final"
022300     MOVE 1 TO WS-EST-PTR.
022400     MOVE ZERO TO WS-EST-CANT.
022500
022600     IF WS-PRM-STATUS-FILTRO-LISTA NOT = SPACES
022700        PERFORM 1310-SEPARAR-ESTADO
022750           THRU 1310-SEPARAR-ESTADO-FIN
022800          UNTIL WS-EST-PTR > 45 OR WS-EST-CANT = 3
024300     END-IF.
024400
024500 1300-ARMAR-TABLA-ESTADOS-FIN.
024600     EXIT.
024610*----------------------------------------------------------------*
024620 1310-SEPARAR-ESTADO.
024630
024640     ADD 1 TO WS-EST-CANT.
024650     UNSTRING WS-PRM-STATUS-FILTRO-LISTA
024660         DELIMITED BY ALL SPACE OR ','
024670         INTO WS-EST-TABLA (WS-EST-CANT)
024680         WITH POINTER WS-EST-PTR
024690     END-UNSTRING.
024700
024710     IF WS-EST-TABLA (WS-EST-CANT) = SPACES
024720        SUBTRACT 1 FROM WS-EST-CANT
024730     END-IF.
024740
024750 1310-SEPARAR-ESTADO-FIN.
024760     EXIT.
024860*----------------------------------------------------------------*
024960 1400-VALIDAR-HORAS-FILTRO.
025060
025160*    *** valida una sola vez, al arranque, que la hora desde del
025260*    *** filtro no supere a la hora hasta; si el armado de la
025360*    *** ventana es invalido se rechaza toda la corrida
025460     MOVE WS-PRM-TGL-AWAL       TO WS-VEN-TGL-STATUS.
025560     MOVE WS-PRM-JAM-AWAL       TO WS-VEN-JAM-STATUS.
025660     MOVE WS-PRM-TGL-AWAL       TO WS-VEN-TGL-AWAL.
025760     MOVE WS-PRM-TGL-AWAL-DADO  TO WS-VEN-TGL-AWAL-DADO.
025860     MOVE WS-PRM-TGL-AKHIR      TO WS-VEN-TGL-AKHIR.
025960     MOVE WS-PRM-TGL-AKHIR-DADO TO WS-VEN-TGL-AKHIR-DADO.
026060     MOVE WS-PRM-JAM-AWAL       TO WS-VEN-JAM-AWAL.
026160     MOVE WS-PRM-JAM-AKHIR      TO WS-VEN-JAM-AKHIR.
026260
026360     CALL 'RGUVDATA' USING WS-AREA-VENTANA.
026460
026560     IF WS-VEN-COD-ERROR-O NOT = SPACES
026660        DISPLAY 'PARAMETROS DE FILTRO RECHAZADOS: '
026760                                          WS-VEN-DES-ERROR-O
026860        STOP RUN
026960     END-IF.
027060
027160 1400-VALIDAR-HORAS-FILTRO-FIN.
027260     EXIT.
027360*----------------------------------------------------------------*
027460 2000-PROCESAR-PROGRAMA.
027560
027660     PERFORM 2300-EVALUAR-FILTROS
027760        THRU 2300-EVALUAR-FILTROS-FIN.
027860
027960     IF WS-REG-OK-PASA
028060        ADD 1 TO WS-TOT-PASARON
028160        MOVE WS-CLE-REG TO WS-CLS-REG
028260        WRITE CLA-SALIDA
028360     END-IF.
028460
028560     PERFORM 2200-LEER-CLASIFICADO
028660        THRU 2200-LEER-CLASIFICADO-FIN.
028760
028860 2000-PROCESAR-PROGRAMA-FIN.
028960     EXIT.
029060*----------------------------------------------------------------*
029160 2200-LEER-CLASIFICADO.
029260
029360     READ CLA-ENTRADA.
029460
029560     EVALUATE TRUE
029660         WHEN FS-ENTRADA-OK
029760              ADD 1 TO WS-TOT-LEIDOS
029860         WHEN FS-ENTRADA-EOF
029960              SET WS-HAY-FIN-ENTRADA TO TRUE
030060         WHEN OTHER
030160              DISPLAY 'ERROR AL LEER CLASSIFIED: ' FS-ENTRADA
030260              STOP RUN
030360     END-EVALUATE.
030460
030560 2200-LEER-CLASIFICADO-FIN.
030660     EXIT.
030760*----------------------------------------------------------------*
030860 2300-EVALUAR-FILTROS.
030960
031060     SET WS-REG-OK-PASA TO TRUE.
031160
031260     PERFORM 2310-TEST-ESTADO-FINAL
031360        THRU 2310-TEST-ESTADO-FINAL-FIN.
031460
031560     IF WS-REG-OK-PASA
031660        PERFORM 2320-TEST-TUJUAN
031760           THRU 2320-TEST-TUJUAN-FIN
031860     END-IF.
031960
032060     IF WS-REG-OK-PASA
032160        PERFORM 2330-TEST-SN
032260           THRU 2330-TEST-SN-FIN
032360     END-IF.
032460
032560     IF WS-REG-OK-PASA
032660        PERFORM 2340-TEST-VENTANA
032760           THRU 2340-TEST-VENTANA-FIN
032860     END-IF.
032960
033060 2300-EVALUAR-FILTROS-FIN.
033160     EXIT.
033260*----------------------------------------------------------------*
033360 2310-TEST-ESTADO-FINAL.
033460
033560*    *** lista en blanco no restringe
033660     IF WS-EST-CANT = ZERO
033760        GO TO 2310-TEST-ESTADO-FINAL-FIN
033860     END-IF.
033960
034060     SET WS-REG-NO-PASA TO TRUE.
034160
034260     PERFORM 2315-COMPARAR-ESTADO
034360        THRU 2315-COMPARAR-ESTADO-FIN
034460       VARYING WS-I FROM 1 BY 1
034560         UNTIL WS-I > WS-EST-CANT
034660            OR WS-REG-OK-PASA.
034760
035060 2310-TEST-ESTADO-FINAL-FIN.
035160     EXIT.
035170*----------------------------------------------------------------*
035180 2315-COMPARAR-ESTADO.
035190
035200     IF WS-EST-TABLA (WS-I) = WS-CLE-FINAL-STATUS
035210        SET WS-REG-OK-PASA TO TRUE
035220     END-IF.
035230
035240 2315-COMPARAR-ESTADO-FIN.
035250     EXIT.
035460*----------------------------------------------------------------*
035560 2320-TEST-TUJUAN.
035660
035760*    *** subcadena en blanco no restringe
035860     IF WS-PRM-TUJUAN-SUBCAD = SPACES
035960        GO TO 2320-TEST-TUJUAN-FIN
036060     END-IF.
036160
036260     MOVE SPACES             TO WS-SUB-CAMPO.
036360     MOVE SPACES             TO WS-SUB-PATRON.
036460     MOVE WS-CLE-TUJUAN      TO WS-SUB-CAMPO.
036560     MOVE WS-PRM-TUJUAN-SUBCAD TO WS-SUB-PATRON.
036660
036760     CALL 'RGUSUBM' USING WS-AREA-SUBCADENA.
036860
036960     IF WS-SUB-NO-CONTIENE
037060        SET WS-REG-NO-PASA TO TRUE
037160     END-IF.
037260
037360 2320-TEST-TUJUAN-FIN.
037460     EXIT.
037560*----------------------------------------------------------------*
037660 2330-TEST-SN.
037760
037860*    *** subcadena en blanco no restringe
037960     IF WS-PRM-SN-SUBCAD = SPACES
038060        GO TO 2330-TEST-SN-FIN
038160     END-IF.
038260
038360     MOVE SPACES           TO WS-SUB-CAMPO.
038460     MOVE SPACES           TO WS-SUB-PATRON.
038560     MOVE WS-CLE-SN        TO WS-SUB-CAMPO.
038660     MOVE WS-PRM-SN-SUBCAD TO WS-SUB-PATRON.
038760
038860     CALL 'RGUSUBM' USING WS-AREA-SUBCADENA.
038960
039060     IF WS-SUB-NO-CONTIENE
039160        SET WS-REG-NO-PASA TO TRUE
039260     END-IF.
039360
039460 2330-TEST-SN-FIN.
039560     EXIT.
039660*----------------------------------------------------------------*
039760 2340-TEST-VENTANA.
039860
039960     MOVE WS-CLE-TGL-STATUS-N   TO WS-VEN-TGL-STATUS.
040060     MOVE WS-CLE-JAM-STATUS-N   TO WS-VEN-JAM-STATUS.
040160     MOVE WS-PRM-TGL-AWAL       TO WS-VEN-TGL-AWAL.
040260     MOVE WS-PRM-TGL-AWAL-DADO  TO WS-VEN-TGL-AWAL-DADO.
040360     MOVE WS-PRM-TGL-AKHIR      TO WS-VEN-TGL-AKHIR.
040460     MOVE WS-PRM-TGL-AKHIR-DADO TO WS-VEN-TGL-AKHIR-DADO.
040560     MOVE WS-PRM-JAM-AWAL       TO WS-VEN-JAM-AWAL.
040660     MOVE WS-PRM-JAM-AKHIR      TO WS-VEN-JAM-AKHIR.
040760
040860     CALL 'RGUVDATA' USING WS-AREA-VENTANA.
040960
041060     IF WS-VEN-VALIDACION-O = 'N'
041160        SET WS-REG-NO-PASA TO TRUE
041260     END-IF.
041360
041460 2340-TEST-VENTANA-FIN.
041560     EXIT.
041660*----------------------------------------------------------------*
041760 3000-FINALIZAR-PROGRAMA.
041860
041960     PERFORM 3200-CERRAR-ARCHIVOS
042060        THRU 3200-CERRAR-ARCHIVOS-FIN.
042160
042260 3000-FINALIZAR-PROGRAMA-FIN.
042360     EXIT.
042460*----------------------------------------------------------------*
042560 3200-CERRAR-ARCHIVOS.
042660
042760     CLOSE CLA-ENTRADA
042860           PRM-PARAMETROS
042960           CLA-SALIDA.
043060
043160 3200-CERRAR-ARCHIVOS-FIN.
043260     EXIT.
043360*----------------------------------------------------------------*
043460 END PROGRAM RGUFILT.
