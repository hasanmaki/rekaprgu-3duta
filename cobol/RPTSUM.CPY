      *----------------------------------------------------------------*
      *    RPTSUM  -  LINEAS DE IMPRESION DE LA MATRIZ RESUMEN         *
      *               SECCION 1 DE RPTFILE, ESCRITA POR RGUSUM         *
      *----------------------------------------------------------------*
      *    HISTORIA                                                   *
      *    12/12/2023  CPE  TP3 - ALTA DE LA COPY DE IMPRESION         *
      *    15/12/2023  RGA  AGREGADA LINEA DE TOTALES / DASHBOARD      *
      *----------------------------------------------------------------*
       01  WS-RS-SEPARADOR                    PIC X(132) VALUE ALL '-'.

       01  WS-RS-TITULO.
           05  FILLER                         PIC X(20)
                                      VALUE 'REKAP RGU - PRODUCTO'.
           05  FILLER                         PIC X(02) VALUE SPACES.
           05  WS-RS-TIT-PRODUCTOS            PIC X(60) VALUE SPACES.
           05  FILLER                         PIC X(08) VALUE ' DESDE '.
           05  WS-RS-TIT-DESDE                PIC X(10) VALUE SPACES.
           05  FILLER                         PIC X(08) VALUE ' HASTA '.
           05  WS-RS-TIT-HASTA                PIC X(10) VALUE SPACES.
           05  FILLER                         PIC X(14) VALUE SPACES.

       01  WS-RS-ENCABEZADO.
           05  FILLER                         PIC X(16) VALUE 'TUJUAN'.
           05  FILLER                         PIC X(18) VALUE 'SUKSES PROFIT'.
           05  FILLER                         PIC X(15) VALUE 'SUKSES LOSS'.
           05  FILLER                         PIC X(12) VALUE 'GAGAL A1'.
           05  FILLER                         PIC X(71) VALUE SPACES.

       01  WS-RS-DETALLE.
           05  WS-RS-DET-TUJUAN               PIC X(16).
           05  WS-RS-DET-PROFIT               PIC ZZZZ9.
           05  FILLER                         PIC X(13) VALUE SPACES.
           05  WS-RS-DET-LOSS                 PIC ZZZZ9.
           05  FILLER                         PIC X(10) VALUE SPACES.
           05  WS-RS-DET-GAGAL                PIC ZZZZ9.
           05  FILLER                         PIC X(78) VALUE SPACES.

       01  WS-RS-TOTALES.
           05  FILLER                         PIC X(17)
                                      VALUE 'TOTAL TRANSACC.: '.
           05  WS-RS-TOT-TRANSACC             PIC ZZZZZZ9.
           05  FILLER                         PIC X(03) VALUE SPACES.
           05  FILLER                         PIC X(11) VALUE 'DESTINOS: '.
           05  WS-RS-TOT-DESTINOS             PIC ZZZZZ9.
           05  FILLER                         PIC X(03) VALUE SPACES.
           05  FILLER                         PIC X(09) VALUE 'SUKSES: '.
           05  WS-RS-TOT-SUKSES               PIC ZZZZZZ9.
           05  FILLER                         PIC X(03) VALUE SPACES.
           05  FILLER                         PIC X(08) VALUE 'GAGAL: '.
           05  WS-RS-TOT-GAGAL                PIC ZZZZZZ9.
           05  FILLER                         PIC X(03) VALUE SPACES.
           05  FILLER                         PIC X(09) VALUE 'PROFIT: '.
           05  WS-RS-TOT-PROFIT               PIC ZZZZZZ9.
           05  FILLER                         PIC X(02) VALUE SPACES.
           05  FILLER                         PIC X(07) VALUE 'LOSS: '.
           05  WS-RS-TOT-LOSS                 PIC ZZZZZZ9.
           05  FILLER                         PIC X(16) VALUE SPACES.
