000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Date: 19/01/2024
000500* Purpose: TP3 - AULA 3 - GRUPO 1 - REKAP RGU
000600* Tectonics: cobc
000700******************************************************************
000800*----------------------------------------------------------------*
000900* PROGRAMA : RGUAUDIT                                            *
001000* PROCESADOR DE RESULTADOS DE AUDITORIA.  LEE LOS RESULTADOS DE   *
001100* CONSULTA DE ABONADOS YA EXTRAIDOS (AUDITIN), NORMALIZA EL       *
001200* NOMOR, BUSCA EN LOS SERVICIOS DEL ABONADO EL QUE CONTIENE EL    *
001300* IDENTIFICADOR DE TARJETA Y EL DE PAQUETE (CALL RGUSUBM) Y       *
001400* GRABA EL DETALLE (AUDITDET) Y UN REGISTRO SINCRONIZADO CON EL   *
001500* FORMATO DEL CLASIFICADOR (SYNCOUT).  IMPRIME LA SECCION 3 DE    *
001600* RPTFILE (ABRE EN MODO EXTEND, PORQUE RGUSUM Y RGURECON YA       *
001700* ESCRIBIERON LAS SECCIONES 1 Y 2), RELEYENDO AUDITDET PARA QUE   *
001800* LOS TOTALES DEL ENCABEZADO SALGAN ANTES QUE EL DETALLE.         *
001900*----------------------------------------------------------------*
002000*    HISTORIA DE CAMBIOS                                         *
002100*    19/01/2024  SUR  ALTA ORIGINAL                               *
002200*    22/01/2024  NBE  SCAN DE LOS SERVICIOS DEL ABONADO CONTRA EL *
002300*                     IDENTIFICADOR DE TARJETA/PAQUETE (CALL      *
002400*                     RGUSUBM), ULTIMA COINCIDENCIA PISA A LA     *
002500*                     ANTERIOR                                    *
002600*    24/01/2024  RGA  SALIDA SINCRONIZADA SYNCOUT (FORMATO        *
002700*                     CLASSIFIED) SEGUN EL MAPEO DE STATUS DEL    *
002800*                     PROCESADOR DE AUDITORIA                    *
002900*    05/01/1999  RGA  AJUSTE Y2K - SIN IMPACTO, SE DEJA CONSTANCIA *
003000*    27/01/2024  NBE  VENTANA DE SIGLO (PIVOTE 50) PARA EL ANO DE *
003100*                     ACCEPT FROM DATE EN EL SELLO DEL REPORTE    *
003200*    27/01/2024  NBE  SEGUNDA PASADA SOBRE AUDITDET PARA IMPRIMIR *
003300*                     LA SECCION 3 DE RPTFILE CON LOS TOTALES YA  *
003400*                     CALCULADOS                                  *
003500*----------------------------------------------------------------*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. RGUAUDIT.
003800 AUTHOR. S URDANETA.
003900 INSTALLATION. AULA 3 GRUPO 1.
004000 DATE-WRITTEN. 19/01/2024.
004100 DATE-COMPILED.
004200 SECURITY. NINGUNA.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*----------------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000*----------------------------------------------------------------*
005100 FILE-CONTROL.
005200
005300     SELECT AUI-ENTRADA
005400         ASSIGN TO AUDITIN
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS FS-ENTRADA.
005700
005800     SELECT PRM-PARAMETROS
005900         ASSIGN TO PARAMS
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS FS-PARAMETROS.
006200
006300     SELECT AUD-DETALLE
006400         ASSIGN TO AUDITDET
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS FS-DETALLE.
006700
006800     SELECT CLS-SINCRONIZADO
006900         ASSIGN TO SYNCOUT
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS FS-SINCRONIZADO.
007200
007300     SELECT RPT-REPORTE
007400         ASSIGN TO RPTFILE
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS FS-REPORTE.
007700*----------------------------------------------------------------*
007800 DATA DIVISION.
007900*----------------------------------------------------------------*
008000 FILE SECTION.
008100
008200 FD AUI-ENTRADA.
008300     COPY AUDINREG.
008400
008500 FD PRM-PARAMETROS.
008600     COPY PARMREG.
008700
008800 FD AUD-DETALLE.
008900     COPY AUDDETREG.
009000
009100 FD CLS-SINCRONIZADO.
009200     COPY CLASREG REPLACING ==WS-CLA-== BY ==WS-CLS-==.
009300
009400 FD RPT-REPORTE.
009500 01  WS-RPT-LINEA                       PIC X(132).
009600*----------------------------------------------------------------*
009700 WORKING-STORAGE SECTION.
009800*----------------------------------------------------------------*
009900*    LINEAS DE IMPRESION DEL REPORTE DE AUDITORIA                 *
010000*----------------------------------------------------------------*
010100     COPY RPTAUDIT.
010200*----------------------------------------------------------------*
010300*    AREA DE TRABAJO PARA CALL 'RGUSUBM' (BUSQUEDA DE SUBCADENA)  *
010400*----------------------------------------------------------------*
010500 01 WS-AREA-SUBCADENA.
010600    05 WS-SUB-ENTRADA.
010700       10 WS-SUB-CAMPO                  PIC X(60).
010800       10 WS-SUB-PATRON                 PIC X(60).
010900    05 WS-SUB-SALIDA.
011000       10 WS-SUB-COINCIDE-O             PIC X(01).
011100          88 WS-SUB-CONTIENE                 VALUE 'S'.
011200          88 WS-SUB-NO-CONTIENE              VALUE 'N'.
011300    05 FILLER                           PIC X(05) VALUE SPACES.
011400*----------------------------------------------------------------*
011500*    IDENTIFICADORES DE TARJETA/PAQUETE, TOMADOS DE PARAMS        *
011600*----------------------------------------------------------------*
011700 01 WS-IDENTIFICADORES.
011800    05 WS-KARTU-ID                      PIC X(20) VALUE SPACES.
011900    05 WS-PAKET-ID                      PIC X(20) VALUE SPACES.
012000    05 FILLER                           PIC X(04) VALUE SPACES.
012100*----------------------------------------------------------------*
012200*    NOMOR NORMALIZADO (PREFIJO 62 PASADO A 0)                   *
012300*----------------------------------------------------------------*
012400 01 WS-NOMOR-NORM-GRUPO.
012500    05 WS-NOMOR-NORMALIZADO             PIC X(15) VALUE SPACES.
012600    05 FILLER                           PIC X(05) VALUE SPACES.
012700*----------------------------------------------------------------*
012800*    RESULTADO DEL SCAN DE SERVICIOS (ULTIMA COINCIDENCIA GANA)   *
012900*----------------------------------------------------------------*
013000 01 WS-MATCH-RESULTADO.
013100    05 WS-MATCH-KARTU-NOMBRE            PIC X(40) VALUE SPACES.
013200    05 WS-MATCH-KARTU-ACT               PIC X(10) VALUE SPACES.
013300    05 WS-MATCH-KARTU-END               PIC X(10) VALUE SPACES.
013400    05 WS-MATCH-KARTU-O                 PIC X(01) VALUE 'N'.
013500       88 WS-HAY-MATCH-KARTU                VALUE 'S'.
013600    05 WS-MATCH-PAKET-NOMBRE            PIC X(40) VALUE SPACES.
013700    05 WS-MATCH-PAKET-ACT               PIC X(10) VALUE SPACES.
013800    05 WS-MATCH-PAKET-END               PIC X(10) VALUE SPACES.
013900    05 WS-MATCH-PAKET-O                 PIC X(01) VALUE 'N'.
014000       88 WS-HAY-MATCH-PAKET                VALUE 'S'.
014100    05 FILLER                           PIC X(04) VALUE SPACES.
014200*----------------------------------------------------------------*
014300*    SELLO DE FECHA/HORA DEL REPORTE (ACCEPT FROM DATE/TIME,      *
014400*    SIN FUNCTIONS; VENTANA DE SIGLO POR PIVOTE 50)               *
014500*----------------------------------------------------------------*
014600 01 WS-FECHA-HORA-SISTEMA.
014700    05 WS-FECHA-SISTEMA                 PIC 9(06) VALUE ZERO.
014800    05 WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
014900       10 WS-FEC-YY                     PIC 9(02).
015000       10 WS-FEC-MM                     PIC 9(02).
015100       10 WS-FEC-DD                     PIC 9(02).
015200    05 WS-HORA-SISTEMA                  PIC 9(08) VALUE ZERO.
015300    05 WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
015400       10 WS-HOR-HH                     PIC 9(02).
015500       10 WS-HOR-MI                     PIC 9(02).
015600       10 WS-HOR-SS                     PIC 9(02).
015700       10 WS-HOR-CC                     PIC 9(02).
015800    05 FILLER                           PIC X(04) VALUE SPACES.
015900*----------------------------------------------------------------*
016000*    VARIABLES FILE STATUS  ENTRADA/SALIDA                       *
016100*----------------------------------------------------------------*
016200 01 FS-STATUS.
016300    05 FS-ENTRADA                       PIC X(02).
016400       88 FS-ENTRADA-OK                     VALUE '00'.
016500       88 FS-ENTRADA-EOF                    VALUE '10'.
016600
016700    05 FS-PARAMETROS                    PIC X(02).
016800       88 FS-PARAMETROS-OK                  VALUE '00'.
016900
017000    05 FS-DETALLE                       PIC X(02).
017100       88 FS-DETALLE-OK                     VALUE '00'.
017200       88 FS-DETALLE-EOF                    VALUE '10'.
017300
017400    05 FS-SINCRONIZADO                  PIC X(02).
017500       88 FS-SINCRONIZADO-OK                VALUE '00'.
017600
017700    05 FS-REPORTE                       PIC X(02).
017800       88 FS-REPORTE-OK                     VALUE '00'.
017900    05 FILLER                           PIC X(04) VALUE SPACES.
018000*----------------------------------------------------------------*
018100*    CONTADORES DE TRABAJO                                       *
018200*----------------------------------------------------------------*
018300 01 WS-CONTADORES.
018400    05 WS-TOT-PROCESADOS                PIC 9(07) COMP VALUE ZERO.
018500    05 WS-TOT-OMITIDOS                  PIC 9(07) COMP VALUE ZERO.
018600    05 WS-TOT-ERRORES                   PIC 9(07) COMP VALUE ZERO.
018700    05 WS-TOT-GENERAL                   PIC 9(07) COMP VALUE ZERO.
018800    05 WS-TOT-FALLIDOS                  PIC 9(07) COMP VALUE ZERO.
018900    05 WS-PORCENTAJE-EXITO              PIC 9(03)V99 COMP
019000                                              VALUE ZERO.
019100    05 FILLER                           PIC X(04) VALUE SPACES.
019200*
019300 77 WS-SVC-IDX                          PIC 9(02) COMP VALUE ZERO.
019400*----------------------------------------------------------------*
019500*    VARIABLES DE TRABAJO                                        *
019600*----------------------------------------------------------------*
019700 01 WS-VARIABLES.
019800    05 WS-FIN-ENTRADA                   PIC X(01) VALUE 'N'.
019900       88 WS-HAY-FIN-ENTRADA                VALUE 'S'.
020000    05 WS-FIN-DETALLE                   PIC X(01) VALUE 'N'.
020100       88 WS-HAY-FIN-DETALLE                VALUE 'S'.
020200    05 FILLER                           PIC X(04) VALUE SPACES.
020300*----------------------------------------------------------------*
020400 PROCEDURE DIVISION.
020500*----------------------------------------------------------------*
020600
020700     PERFORM 1000-INICIAR-PROGRAMA
020800        THRU 1000-INICIAR-PROGRAMA-FIN.
020900
021000     PERFORM 2000-PROCESAR-PROGRAMA
021100        THRU 2000-PROCESAR-PROGRAMA-FIN
021200       UNTIL WS-HAY-FIN-ENTRADA.
021300
021400     PERFORM 3000-FINALIZAR-PROGRAMA
021500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
021600
021700     DISPLAY '#PROCESADOS: ' WS-TOT-PROCESADOS
021800                             ' #OMITIDOS: ' WS-TOT-OMITIDOS.
021900     DISPLAY '#ERRORES: ' WS-TOT-ERRORES
022000                          ' #TOTAL: ' WS-TOT-GENERAL.
022100     DISPLAY '% DE EXITO: ' WS-PORCENTAJE-EXITO.
022200
022300     STOP RUN.
022400*----------------------------------------------------------------*
022500 1000-INICIAR-PROGRAMA.
022600
022700     PERFORM 1100-ABRIR-ARCHIVOS
022800        THRU 1100-ABRIR-ARCHIVOS-FIN.
022900
023000     PERFORM 1200-LEER-PARAMETROS
023100        THRU 1200-LEER-PARAMETROS-FIN.
023200
023300     PERFORM 2200-LEER-ENTRADA
023400        THRU 2200-LEER-ENTRADA-FIN.
023500
023600 1000-INICIAR-PROGRAMA-FIN.
023700     EXIT.
023800*----------------------------------------------------------------*
023900 1100-ABRIR-ARCHIVOS.
024000
024100     OPEN INPUT  AUI-ENTRADA.
024200     IF NOT FS-ENTRADA-OK
024300        DISPLAY 'ERROR AL ABRIR AUDITIN: ' FS-ENTRADA
024400        STOP RUN
024500     END-IF.
024600
024700     OPEN INPUT  PRM-PARAMETROS.
024800     IF NOT FS-PARAMETROS-OK
024900        DISPLAY 'ERROR AL ABRIR PARAMS: ' FS-PARAMETROS
025000        STOP RUN
025100     END-IF.
025200
025300     OPEN OUTPUT AUD-DETALLE.
025400     IF NOT FS-DETALLE-OK
025500        DISPLAY 'ERROR AL ABRIR AUDITDET: ' FS-DETALLE
025600        STOP RUN
025700     END-IF.
025800
025900     OPEN OUTPUT CLS-SINCRONIZADO.
026000     IF NOT FS-SINCRONIZADO-OK
026100        DISPLAY 'ERROR AL ABRIR SYNCOUT: ' FS-SINCRONIZADO
026200        STOP RUN
026300     END-IF.
026400
026500 1100-ABRIR-ARCHIVOS-FIN.
026600     EXIT.
026700*----------------------------------------------------------------*
026800 1200-LEER-PARAMETROS.
026900
027000     READ PRM-PARAMETROS.
027100     IF NOT FS-PARAMETROS-OK
027200        DISPLAY 'ERROR AL LEER PARAMS: ' FS-PARAMETROS
027300        STOP RUN
027400     END-IF.
027500
027600     MOVE WS-PRM-KARTU-ID TO WS-KARTU-ID.
027700     IF WS-KARTU-ID = SPACES
027800        MOVE 'Kartu' TO WS-KARTU-ID
027900     END-IF.
028000
028100     MOVE WS-PRM-PAKET-ID TO WS-PAKET-ID.
028200
028300 1200-LEER-PARAMETROS-FIN.
028400     EXIT.
028500*----------------------------------------------------------------*
028600 2000-PROCESAR-PROGRAMA.
028700
028800     ADD 1 TO WS-TOT-GENERAL.
028900
029000     PERFORM 2300-NORMALIZAR-NOMOR
029100        THRU 2300-NORMALIZAR-NOMOR-FIN.
029200
029300     IF WS-AUI-RESULT-SUCCESS
029400        ADD 1 TO WS-TOT-PROCESADOS
029500        PERFORM 2400-BUSCAR-SERVICIOS
029600           THRU 2400-BUSCAR-SERVICIOS-FIN
029700        PERFORM 2500-GRABAR-DETALLE-OK
029800           THRU 2500-GRABAR-DETALLE-OK-FIN
029900        PERFORM 2600-GRABAR-SINCRON-OK
030000           THRU 2600-GRABAR-SINCRON-OK-FIN
030100     ELSE
030200        EVALUATE TRUE
030300            WHEN WS-AUI-RESULT-SKIPPED
030400                 ADD 1 TO WS-TOT-OMITIDOS
030500            WHEN OTHER
030600                 ADD 1 TO WS-TOT-ERRORES
030700        END-EVALUATE
030800        PERFORM 2550-GRABAR-DETALLE-ERROR
030900           THRU 2550-GRABAR-DETALLE-ERROR-FIN
031000        PERFORM 2650-GRABAR-SINCRON-ERROR
031100           THRU 2650-GRABAR-SINCRON-ERROR-FIN
031200     END-IF.
031300
031400     PERFORM 2200-LEER-ENTRADA
031500        THRU 2200-LEER-ENTRADA-FIN.
031600
031700 2000-PROCESAR-PROGRAMA-FIN.
031800     EXIT.
031900*----------------------------------------------------------------*
032000 2200-LEER-ENTRADA.
032100
032200     READ AUI-ENTRADA.
032300
032400     EVALUATE TRUE
032500         WHEN FS-ENTRADA-OK
032600              CONTINUE
032700         WHEN FS-ENTRADA-EOF
032800              SET WS-HAY-FIN-ENTRADA TO TRUE
032900         WHEN OTHER
033000              DISPLAY 'ERROR AL LEER AUDITIN: ' FS-ENTRADA
033100              STOP RUN
033200     END-EVALUATE.
033300
033400 2200-LEER-ENTRADA-FIN.
033500     EXIT.
033600*----------------------------------------------------------------*
033700 2300-NORMALIZAR-NOMOR.
033800
033900*    *** pasa el prefijo 62 (codigo de pais) a 0, sin FUNCTIONs;
034000*    *** el numero resultante queda un caracter mas corto, por
034100*    *** eso se arma aparte y no se reescribe sobre si mismo
034200     MOVE SPACES TO WS-NOMOR-NORMALIZADO.
034300
034400     IF WS-AUI-NOMOR-PREF-DOS = '62'
034500        MOVE '0' TO WS-NOMOR-NORMALIZADO (1:1)
034600        MOVE WS-AUI-NOMOR (3:13) TO WS-NOMOR-NORMALIZADO (2:13)
034700     ELSE
034800        MOVE WS-AUI-NOMOR TO WS-NOMOR-NORMALIZADO
034900     END-IF.
035000
035100 2300-NORMALIZAR-NOMOR-FIN.
035200     EXIT.
035300*----------------------------------------------------------------*
035400 2400-BUSCAR-SERVICIOS.
035500
035600     MOVE 'ERROR' TO WS-MATCH-KARTU-NOMBRE.
035700     MOVE SPACES  TO WS-MATCH-KARTU-ACT WS-MATCH-KARTU-END.
035800     MOVE 'N'     TO WS-MATCH-KARTU-O.
035900
036000     MOVE 'ERROR' TO WS-MATCH-PAKET-NOMBRE.
036100     MOVE SPACES  TO WS-MATCH-PAKET-ACT WS-MATCH-PAKET-END.
036200     MOVE 'N'     TO WS-MATCH-PAKET-O.
036300
036400*    *** recorre los servicios informados; la ultima coincidencia
036500*    *** pisa a la anterior (ver RGUSUBM, pedido por SUR)
036600     PERFORM 2410-PROBAR-SERVICIO
036700        THRU 2410-PROBAR-SERVICIO-FIN
036800       VARYING WS-SVC-IDX FROM 1 BY 1
036900         UNTIL WS-SVC-IDX > WS-AUI-SVC-COUNT.
037000
037100 2400-BUSCAR-SERVICIOS-FIN.
037200     EXIT.
037300*----------------------------------------------------------------*
037400 2410-PROBAR-SERVICIO.
037500
037600     MOVE SPACES TO WS-SUB-CAMPO WS-SUB-PATRON.
037700     MOVE WS-AUI-SVC-PACKAGE-NAME (WS-SVC-IDX) TO WS-SUB-CAMPO.
037800     MOVE WS-KARTU-ID                          TO WS-SUB-PATRON.
037900     CALL 'RGUSUBM' USING WS-AREA-SUBCADENA.
038000
038100     IF WS-SUB-CONTIENE
038200        MOVE WS-AUI-SVC-PACKAGE-NAME (WS-SVC-IDX)
038300                                   TO WS-MATCH-KARTU-NOMBRE
038400        MOVE WS-AUI-SVC-ACT-DATE (WS-SVC-IDX)
038500                                   TO WS-MATCH-KARTU-ACT
038600        MOVE WS-AUI-SVC-END-DATE (WS-SVC-IDX)
038700                                   TO WS-MATCH-KARTU-END
038800        MOVE 'S' TO WS-MATCH-KARTU-O
038900     END-IF.
039000
039100     MOVE SPACES TO WS-SUB-CAMPO WS-SUB-PATRON.
039200     MOVE WS-AUI-SVC-PACKAGE-NAME (WS-SVC-IDX) TO WS-SUB-CAMPO.
039300     MOVE WS-PAKET-ID                          TO WS-SUB-PATRON.
039400     CALL 'RGUSUBM' USING WS-AREA-SUBCADENA.
039500
039600     IF WS-SUB-CONTIENE
039700        MOVE WS-AUI-SVC-PACKAGE-NAME (WS-SVC-IDX)
039800                                   TO WS-MATCH-PAKET-NOMBRE
039900        MOVE WS-AUI-SVC-ACT-DATE (WS-SVC-IDX)
040000                                   TO WS-MATCH-PAKET-ACT
040100        MOVE WS-AUI-SVC-END-DATE (WS-SVC-IDX)
040200                                   TO WS-MATCH-PAKET-END
040300        MOVE 'S' TO WS-MATCH-PAKET-O
040400     END-IF.
040500
040600 2410-PROBAR-SERVICIO-FIN.
040700     EXIT.
040800*----------------------------------------------------------------*
040900 2500-GRABAR-DETALLE-OK.
041000
041100     MOVE WS-NOMOR-NORMALIZADO    TO WS-AUD-NOMOR.
041200     MOVE WS-MATCH-KARTU-NOMBRE   TO WS-AUD-KARTU.
041300     MOVE WS-MATCH-KARTU-ACT      TO WS-AUD-ACT-KARTU.
041400     MOVE WS-MATCH-KARTU-END      TO WS-AUD-END-KARTU.
041500     MOVE WS-MATCH-PAKET-NOMBRE   TO WS-AUD-PAKET.
041600     MOVE WS-MATCH-PAKET-ACT      TO WS-AUD-ACT-PAKET.
041700     MOVE WS-MATCH-PAKET-END      TO WS-AUD-END-PAKET.
041800     MOVE WS-AUI-BALANCE          TO WS-AUD-BALANCE.
041900
042000     WRITE AUD-DETALLE.
042100     IF NOT FS-DETALLE-OK
042200        DISPLAY 'ERROR AL GRABAR AUDITDET: ' FS-DETALLE
042300        STOP RUN
042400     END-IF.
042500
042600 2500-GRABAR-DETALLE-OK-FIN.
042700     EXIT.
042800*----------------------------------------------------------------*
042900 2550-GRABAR-DETALLE-ERROR.
043000
043100     MOVE WS-NOMOR-NORMALIZADO TO WS-AUD-NOMOR.
043200     MOVE 'ERROR'              TO WS-AUD-KARTU.
043300     MOVE SPACES               TO WS-AUD-ACT-KARTU WS-AUD-END-KARTU.
043400     MOVE 'ERROR'              TO WS-AUD-PAKET.
043500     MOVE SPACES               TO WS-AUD-ACT-PAKET WS-AUD-END-PAKET.
043600     MOVE WS-AUI-ERROR-TEXT    TO WS-AUD-BALANCE.
043700
043800     WRITE AUD-DETALLE.
043900     IF NOT FS-DETALLE-OK
044000        DISPLAY 'ERROR AL GRABAR AUDITDET: ' FS-DETALLE
044100        STOP RUN
044200     END-IF.
044300
044400 2550-GRABAR-DETALLE-ERROR-FIN.
044500     EXIT.
044600*----------------------------------------------------------------*
044700 2600-GRABAR-SINCRON-OK.
044800
044900*    *** registro sincronizado formato CLASSIFIED: exito con
045000*    *** paquete identificado = STATUS 20 / SUKSES VALID, exito
045100*    *** sin paquete identificado = STATUS 10 / SUKSES WAIT
045200     INITIALIZE WS-CLS-REG.
045300     MOVE WS-NOMOR-NORMALIZADO TO WS-CLS-TUJUAN.
045400     MOVE 'SUKSES PROFIT'      TO WS-CLS-FINAL-STATUS.
045500
045600     IF WS-HAY-MATCH-PAKET
045700        MOVE 20                       TO WS-CLS-STATUS
045800        MOVE 'SUKSES VALID'           TO WS-CLS-STATUS-LABEL
045900        MOVE WS-MATCH-PAKET-NOMBRE (1:10) TO WS-CLS-KODE-PRODUK
046000        MOVE WS-NOMOR-NORMALIZADO     TO WS-CLS-SN
046100     ELSE
046200        MOVE 10                       TO WS-CLS-STATUS
046300        MOVE 'SUKSES WAIT'            TO WS-CLS-STATUS-LABEL
046400        MOVE SPACES                   TO WS-CLS-KODE-PRODUK
046500        MOVE WS-NOMOR-NORMALIZADO     TO WS-CLS-SN
046600     END-IF.
046700
046800     WRITE CLS-SINCRONIZADO.
046900     IF NOT FS-SINCRONIZADO-OK
047000        DISPLAY 'ERROR AL GRABAR SYNCOUT: ' FS-SINCRONIZADO
047100        STOP RUN
047200     END-IF.
047300
047400 2600-GRABAR-SINCRON-OK-FIN.
047500     EXIT.
047600*----------------------------------------------------------------*
047700 2650-GRABAR-SINCRON-ERROR.
047800
047900*    *** no-exito (skipped/api_error/queue_error) = STATUS 0,
048000*    *** SN 'ERROR', GAGAL, GAGAL A1
048100     INITIALIZE WS-CLS-REG.
048200     MOVE WS-NOMOR-NORMALIZADO TO WS-CLS-TUJUAN.
048300     MOVE ZERO                TO WS-CLS-STATUS.
048400     MOVE 'ERROR'              TO WS-CLS-SN.
048500     MOVE 'GAGAL'              TO WS-CLS-STATUS-LABEL.
048600     MOVE 'GAGAL A1'           TO WS-CLS-FINAL-STATUS.
048700
048800     WRITE CLS-SINCRONIZADO.
048900     IF NOT FS-SINCRONIZADO-OK
049000        DISPLAY 'ERROR AL GRABAR SYNCOUT: ' FS-SINCRONIZADO
049100        STOP RUN
049200     END-IF.
049300
049400 2650-GRABAR-SINCRON-ERROR-FIN.
049500     EXIT.
049600*----------------------------------------------------------------*
049700 3000-FINALIZAR-PROGRAMA.
049800
049900     PERFORM 3100-CALCULAR-PORCENTAJE
050000        THRU 3100-CALCULAR-PORCENTAJE-FIN.
050100
050200     PERFORM 3150-SELLAR-FECHA-HORA
050300        THRU 3150-SELLAR-FECHA-HORA-FIN.
050400
050500     PERFORM 3200-CERRAR-PASO-UNO
050600        THRU 3200-CERRAR-PASO-UNO-FIN.
050700
050800     PERFORM 3250-REABRIR-DETALLE
050900        THRU 3250-REABRIR-DETALLE-FIN.
051000
051100     PERFORM 3300-IMPRIMIR-ENCABEZADO
051200        THRU 3300-IMPRIMIR-ENCABEZADO-FIN.
051300
051400     PERFORM 3450-LEER-DETALLE
051500        THRU 3450-LEER-DETALLE-FIN.
051600
051700     PERFORM 3400-IMPRIMIR-DETALLES
051800        THRU 3400-IMPRIMIR-DETALLES-FIN
051900       UNTIL WS-HAY-FIN-DETALLE.
052000
052100     PERFORM 3500-CERRAR-PASO-DOS
052200        THRU 3500-CERRAR-PASO-DOS-FIN.
052300
052400 3000-FINALIZAR-PROGRAMA-FIN.
052500     EXIT.
052600*----------------------------------------------------------------*
052700 3100-CALCULAR-PORCENTAJE.
052800
052900     COMPUTE WS-TOT-FALLIDOS = WS-TOT-GENERAL - WS-TOT-PROCESADOS.
053000
053100*    *** exito/total * 100, dos decimales; 0% si no hubo registros,
053200*    *** sin FUNCTIONs
053300     IF WS-TOT-GENERAL = ZERO
053400        MOVE ZERO TO WS-PORCENTAJE-EXITO
053500     ELSE
053600        COMPUTE WS-PORCENTAJE-EXITO ROUNDED =
053700                (WS-TOT-PROCESADOS * 100) / WS-TOT-GENERAL
053800     END-IF.
053900
054000 3100-CALCULAR-PORCENTAJE-FIN.
054100     EXIT.
054200*----------------------------------------------------------------*
054300 3150-SELLAR-FECHA-HORA.
054400
054500     ACCEPT WS-FECHA-SISTEMA FROM DATE.
054600     ACCEPT WS-HORA-SISTEMA  FROM TIME.
054700
054800*    *** ventana de siglo para el AA de 2 digitos de ACCEPT FROM
054900*    *** DATE (pivote 50; AJUSTE Y2K, ver historia de cambios)
055000     IF WS-FEC-YY < 50
055100        MOVE '20' TO WS-RA-TIT-FECHA (1:2)
055200     ELSE
055300        MOVE '19' TO WS-RA-TIT-FECHA (1:2)
055400     END-IF.
055500     MOVE WS-FEC-YY TO WS-RA-TIT-FECHA (3:2).
055600     MOVE '-'       TO WS-RA-TIT-FECHA (5:1).
055700     MOVE WS-FEC-MM TO WS-RA-TIT-FECHA (6:2).
055800     MOVE '-'       TO WS-RA-TIT-FECHA (8:1).
055900     MOVE WS-FEC-DD TO WS-RA-TIT-FECHA (9:2).
056000
056100     MOVE WS-HOR-HH TO WS-RA-TIT-HORA (1:2).
056200     MOVE ':'       TO WS-RA-TIT-HORA (3:1).
056300     MOVE WS-HOR-MI TO WS-RA-TIT-HORA (4:2).
056400     MOVE ':'       TO WS-RA-TIT-HORA (6:1).
056500     MOVE WS-HOR-SS TO WS-RA-TIT-HORA (7:2).
056600
056700 3150-SELLAR-FECHA-HORA-FIN.
056800     EXIT.
056900*----------------------------------------------------------------*
057000 3200-CERRAR-PASO-UNO.
057100
057200     CLOSE AUI-ENTRADA
057300           PRM-PARAMETROS
057400           AUD-DETALLE
057500           CLS-SINCRONIZADO.
057600
057700 3200-CERRAR-PASO-UNO-FIN.
057800     EXIT.
057900*----------------------------------------------------------------*
058000 3250-REABRIR-DETALLE.
058100
058200*    *** AUDITDET se vuelve a abrir como entrada para releerlo;
058300*    *** asi el encabezado con los totales sale antes que el
058400*    *** detalle, sin guardar todo el detalle en una tabla
058500     OPEN INPUT AUD-DETALLE.
058600     IF NOT FS-DETALLE-OK
058700        DISPLAY 'ERROR AL REABRIR AUDITDET: ' FS-DETALLE
058800        STOP RUN
058900     END-IF.
059000
059100     OPEN EXTEND RPT-REPORTE.
059200     IF NOT FS-REPORTE-OK
059300        DISPLAY 'ERROR AL ABRIR RPTFILE: ' FS-REPORTE
059400        STOP RUN
059500     END-IF.
059600
059700 3250-REABRIR-DETALLE-FIN.
059800     EXIT.
059900*----------------------------------------------------------------*
060000 3300-IMPRIMIR-ENCABEZADO.
060100
060200     MOVE WS-RA-SEPARADOR TO WS-RPT-LINEA.
060300     WRITE RPT-REPORTE.
060400     MOVE WS-RA-TITULO    TO WS-RPT-LINEA.
060500     WRITE RPT-REPORTE.
060600     MOVE WS-RA-SEPARADOR TO WS-RPT-LINEA.
060700     WRITE RPT-REPORTE.
060800
060900     MOVE WS-TOT-GENERAL     TO WS-RA-RES-TOTAL.
061000     MOVE WS-TOT-PROCESADOS  TO WS-RA-RES-EXITOSOS.
061100     MOVE WS-TOT-FALLIDOS    TO WS-RA-RES-FALLIDOS.
061200     MOVE WS-PORCENTAJE-EXITO TO WS-RA-RES-PORCENTAJE.
061300     MOVE WS-RA-RESUMEN   TO WS-RPT-LINEA.
061400     WRITE RPT-REPORTE.
061500
061600     MOVE WS-RA-SEPARADOR   TO WS-RPT-LINEA.
061700     WRITE RPT-REPORTE.
061800     MOVE WS-RA-ENCABEZADO  TO WS-RPT-LINEA.
061900     WRITE RPT-REPORTE.
062000
062100 3300-IMPRIMIR-ENCABEZADO-FIN.
062200     EXIT.
062300*----------------------------------------------------------------*
062400 3400-IMPRIMIR-DETALLES.
062500
062600     MOVE WS-AUD-NOMOR   TO WS-RA-DET-NOMOR.
062700     MOVE WS-AUD-KARTU   TO WS-RA-DET-KARTU.
062800     MOVE WS-AUD-PAKET   TO WS-RA-DET-PAKET.
062900     MOVE WS-AUD-BALANCE TO WS-RA-DET-SALDO.
063000
063100     IF WS-AUD-KARTU (1:5) = 'ERROR'
063200        SET WS-RA-DET-GAGAL    TO TRUE
063300     ELSE
063400        SET WS-RA-DET-BERHASIL TO TRUE
063500     END-IF.
063600
063700     MOVE WS-RA-DETALLE TO WS-RPT-LINEA.
063800     WRITE RPT-REPORTE.
063900
064000     PERFORM 3450-LEER-DETALLE
064100        THRU 3450-LEER-DETALLE-FIN.
064200
064300 3400-IMPRIMIR-DETALLES-FIN.
064400     EXIT.
064500*----------------------------------------------------------------*
064600 3450-LEER-DETALLE.
064700
064800     READ AUD-DETALLE.
064900
065000     EVALUATE TRUE
065100         WHEN FS-DETALLE-OK
065200              CONTINUE
065300         WHEN FS-DETALLE-EOF
065400              SET WS-HAY-FIN-DETALLE TO TRUE
065500         WHEN OTHER
065600              DISPLAY 'ERROR AL RELEER AUDITDET: ' FS-DETALLE
065700              STOP RUN
065800     END-EVALUATE.
065900
066000 3450-LEER-DETALLE-FIN.
066100     EXIT.
066200*----------------------------------------------------------------*
066300 3500-CERRAR-PASO-DOS.
066400
066500     MOVE WS-RA-SEPARADOR TO WS-RPT-LINEA.
066600     WRITE RPT-REPORTE.
066700
066800     CLOSE AUD-DETALLE
066900           RPT-REPORTE.
067000
067100 3500-CERRAR-PASO-DOS-FIN.
067200     EXIT.
067300*----------------------------------------------------------------*
067400 END PROGRAM RGUAUDIT.
