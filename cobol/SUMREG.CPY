      *----------------------------------------------------------------*
      *    SUMREG  -  LAYOUT DEL REGISTRO RESUMEN POR DESTINO          *
      *               ARCHIVO SALIDA DEL RESUMEN (RGUSUM)              *
      *----------------------------------------------------------------*
      *    HISTORIA                                                   *
      *    12/12/2023  CPE  TP3 - ALTA DE LA COPY PARA EL RESUMEN      *
      *----------------------------------------------------------------*
       01  WS-RES-DEST-REG.
           05  WS-RES-TUJUAN                  PIC X(15).
           05  WS-RES-CNT-PROFIT               PIC 9(05).
           05  WS-RES-CNT-LOSS                 PIC 9(05).
           05  WS-RES-CNT-GAGAL                PIC 9(05).
           05  FILLER                         PIC X(04).
