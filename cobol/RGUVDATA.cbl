000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Date: 14/11/2023
000500* Purpose: TP3 - AULA 3 - GRUPO 1 - REKAP RGU
000600* Tectonics: cobc
000700******************************************************************
000800*----------------------------------------------------------------*
000900* PROGRAMA : RGUVDATA                                            *
001000* VALIDA LA VENTANA DE FECHA/HORA DE UNA TRANSACCION RGU CONTRA   *
001100* LOS LIMITES RECIBIDOS DE PARMREG, Y VALIDA QUE LA HORA INICIAL  *
001200* DE UN FILTRO NO SUPERE A LA HORA FINAL.  LO LLAMA RGUFILT POR   *
001300* CADA REGISTRO CLASIFICADO QUE EVALUA.                          *
001400*----------------------------------------------------------------*
001500*    HISTORIA DE CAMBIOS                                         *
001600*    14/11/2023  RGB  ALTA ORIGINAL (CLVALFEC - VALIDACION DE     *
001700*                     FECHA CALENDARIO PARA TP1)                  *
001800*    04/12/2023  RGB  TP3 - RECICLADO COMO VALIDADOR DE VENTANA   *
001900*                     FECHA/HORA PARA EL FILTRO DE REGISTROS      *
002000*    11/12/2023  CPE  AGREGADA VALIDACION HORA-DESDE > HORA-HASTA *
002100*    05/01/1999  RGA  AJUSTE Y2K - EL ANIO SE RECIBE EN 4 DIGITOS *
002200*    19/01/2024  SUR  AGREGADA PRUEBA DE VENTANA DE HORA DEL DIA  *
002300*    27/01/2024  SUR  CONTADOR DE LLAMADAS PARA TRAZABILIDAD      *
002400*    28/01/2024  SUR  CAMBIADO STOP RUN POR EXIT PROGRAM: RGUFILT  *
002500*                     LLAMA A ESTE VALIDADOR VARIAS VECES POR      *
002600*                     REGISTRO Y EL STOP RUN CORTABA TODO EL JOB   *
002700*                     EN LA PRIMERA LLAMADA                        *
002800*----------------------------------------------------------------*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. RGUVDATA.
003100 AUTHOR. R BALSIMELLI.
003200 INSTALLATION. AULA 3 GRUPO 1.
003300 DATE-WRITTEN. 14/11/2023.
003400 DATE-COMPILED.
003500 SECURITY. NINGUNA.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*----------------------------------------------------------------*
004200 DATA DIVISION.
004300*----------------------------------------------------------------*
004400 WORKING-STORAGE SECTION.
004500*
004600 77 WS-VENTANA-OK                   PIC X(01) VALUE SPACES.
004700    88  VENTANA-DENTRO                  VALUE 'S'.
004800    88  VENTANA-FUERA                   VALUE 'N'.
004900 77 WS-CNT-VALIDACIONES              PIC 9(04) COMP VALUE ZERO.
005200*
005300*----------------------------------------------------------------*
005400 LINKAGE SECTION.
005500 01 LK-VAL-VENTANA.
005600    05 LK-ENTRADA.
005700       10 LK-VEN-TGL-STATUS             PIC 9(08).
005800       10 LK-VEN-TGL-STATUS-R REDEFINES
005900          LK-VEN-TGL-STATUS.
006000          15 LK-VEN-TGL-ST-AAAA         PIC 9(04).
006100          15 LK-VEN-TGL-ST-MM           PIC 9(02).
006200          15 LK-VEN-TGL-ST-DD           PIC 9(02).
006300       10 LK-VEN-JAM-STATUS             PIC 9(06).
006400       10 LK-VEN-JAM-STATUS-R REDEFINES
006500          LK-VEN-JAM-STATUS.
006600          15 LK-VEN-JAM-ST-HH           PIC 9(02).
006700          15 LK-VEN-JAM-ST-MI           PIC 9(02).
006800          15 LK-VEN-JAM-ST-SS           PIC 9(02).
006900       10 LK-VEN-TGL-AWAL               PIC 9(08).
007000       10 LK-VEN-TGL-AWAL-DADO          PIC X(01).
007100       10 LK-VEN-TGL-AKHIR              PIC 9(08).
007200       10 LK-VEN-TGL-AKHIR-R REDEFINES
007300          LK-VEN-TGL-AKHIR.
007400          15 LK-VEN-TGL-AK-AAAA         PIC 9(04).
007500          15 LK-VEN-TGL-AK-MM           PIC 9(02).
007600          15 LK-VEN-TGL-AK-DD           PIC 9(02).
007700       10 LK-VEN-TGL-AKHIR-DADO         PIC X(01).
007800       10 LK-VEN-JAM-AWAL               PIC 9(06).
007900       10 LK-VEN-JAM-AKHIR              PIC 9(06).
008000    05 LK-SALIDA.
008100       10 LK-VEN-VALIDACION-O           PIC X(01).
008200       10 LK-VEN-MOTIVO-ERROR-O.
008300          15 LK-VEN-COD-ERROR-O         PIC X(20).
008400          15 LK-VEN-DES-ERROR-O         PIC X(60).
008500    05 FILLER                           PIC X(06) VALUE SPACES.
008600*----------------------------------------------------------------*
008700 PROCEDURE DIVISION USING LK-VAL-VENTANA.
008800*----------------------------------------------------------------*
008900     PERFORM 1000-INICIAR-VALIDACION
009000        THRU 1000-INICIAR-VALIDACION-FIN.
009100
009200     PERFORM 2000-VALIDAR-ORDEN-HORAS
009300        THRU 2000-VALIDAR-ORDEN-HORAS-FIN.
009400
009500     IF LK-VEN-COD-ERROR-O = SPACES
009600        PERFORM 2100-VALIDAR-VENTANA
009700           THRU 2100-VALIDAR-VENTANA-FIN
009800     END-IF.
009900
010000     EXIT PROGRAM.
010100*----------------------------------------------------------------*
010200 1000-INICIAR-VALIDACION.
010300
010400     MOVE SPACES            TO LK-VEN-VALIDACION-O.
010500     MOVE SPACES            TO LK-VEN-COD-ERROR-O.
010600     MOVE SPACES            TO LK-VEN-DES-ERROR-O.
010700     SET VENTANA-DENTRO     TO TRUE.
010800*    *** contador de trazabilidad: cuantas veces RGUFILT llamo a
010900*    *** este validador en la corrida (pedido de soporte, SUR)
011000     ADD 1 TO WS-CNT-VALIDACIONES.
011100
011200 1000-INICIAR-VALIDACION-FIN.
011300     EXIT.
011400*----------------------------------------------------------------*
011500 2000-VALIDAR-ORDEN-HORAS.
011600
011700*    *** si ambos limites de hora vienen dados, el desde no
011800*    *** puede superar al hasta
011900     IF LK-VEN-JAM-AWAL > LK-VEN-JAM-AKHIR AND
012000        LK-VEN-JAM-AKHIR > ZEROES
012100
012200        MOVE 'HORA-DESDE > HORA-HASTA' TO LK-VEN-COD-ERROR-O
012300        MOVE 'LA HORA INICIAL DEL FILTRO SUPERA A LA FINAL'
012400                                       TO LK-VEN-DES-ERROR-O
012500        SET VENTANA-FUERA              TO TRUE
012600
012700     END-IF.
012800
012900 2000-VALIDAR-ORDEN-HORAS-FIN.
013000     EXIT.
013100*----------------------------------------------------------------*
013200 2100-VALIDAR-VENTANA.
013300
013400     IF LK-VEN-TGL-AWAL-DADO = 'S' AND
013500        LK-VEN-TGL-STATUS < LK-VEN-TGL-AWAL
013600        SET VENTANA-FUERA TO TRUE
013700     END-IF.
013800
013900     IF LK-VEN-TGL-AKHIR-DADO = 'S' AND
014000        LK-VEN-TGL-STATUS > LK-VEN-TGL-AKHIR
014100        SET VENTANA-FUERA TO TRUE
014200     END-IF.
014300
014400*    *** ventana horaria del dia (0 / 0 equivale a sin limite)
014500     IF LK-VEN-JAM-AWAL > ZEROES OR LK-VEN-JAM-AKHIR > ZEROES
014600        IF LK-VEN-JAM-STATUS < LK-VEN-JAM-AWAL OR
014700           LK-VEN-JAM-STATUS > LK-VEN-JAM-AKHIR
014800           SET VENTANA-FUERA TO TRUE
014900        END-IF
015000     END-IF.
015100
015200     MOVE WS-VENTANA-OK TO LK-VEN-VALIDACION-O.
015300
015400 2100-VALIDAR-VENTANA-FIN.
015500     EXIT.
015600*----------------------------------------------------------------*
