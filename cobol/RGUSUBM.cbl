000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Date: 04/10/2023
000500* Purpose: TP3 - AULA 3 - GRUPO 1 - REKAP RGU
000600* Tectonics: cobc
000700******************************************************************
000800*----------------------------------------------------------------*
000900* PROGRAMA : RGUSUBM                                             *
001000* RUTINA COMUN DE LA INSTALACION QUE PRUEBA SI UN CAMPO          *
001100* CONTIENE UNA SUBCADENA, SIN DISTINGUIR MAYUSCULAS DE           *
001200* MINUSCULAS.  LA LLAMAN RGUFILT (TUJUAN / SN) Y RGUAUDIT        *
001300* (IDENTIFICADOR DE TARJETA / PAQUETE).                          *
001400*----------------------------------------------------------------*
001500*    HISTORIA DE CAMBIOS                                         *
001600*    04/10/2023  RGB  ALTA ORIGINAL (MAESTARJ - LECTURA DEL       *
001700*                     MAESTRO DE TARJETAS POR CLAVE PARA TP1)     *
001800*    04/12/2023  RGB  TP3 - RECICLADO COMO RUTINA DE COMPARACION  *
001900*                     DE SUBCADENAS (SE QUITA EL MAESTRO VSAM)    *
002000*    12/12/2023  CPE  AGREGADA CONVERSION A MAYUSCULAS SIN USAR   *
002100*                     FUNCTIONS (TABLA INSPECT CONVERTING)        *
002200*    05/01/1999  RGA  AJUSTE Y2K - SIN IMPACTO, SE DEJA CONSTANCIA *
002300*    19/01/2024  SUR  ULTIMA COINCIDENCIA PISA A LA ANTERIOR EN   *
002400*                     LLAMADAS REPETIDAS DE RGUAUDIT              *
002500*    26/01/2024  NBE  LOS PERFORM UNTIL EN LINEA PASAN A PARRAFOS   *
002600*                     PROPIOS, SIN END-PERFORM                     *
002700*    28/01/2024  SUR  CAMBIADO STOP RUN POR EXIT PROGRAM: ESTA      *
002800*                     RUTINA LA LLAMAN RGUFILT Y RGUAUDIT VARIAS    *
002900*                     VECES POR REGISTRO, Y EL STOP RUN CORTABA     *
003000*                     TODO EL JOB EN LA PRIMERA LLAMADA (GRACIAS,   *
003100*                     AUDITORIA)                                   *
003200*----------------------------------------------------------------*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. RGUSUBM.
003500 AUTHOR. N BERGE.
003600 INSTALLATION. AULA 3 GRUPO 1.
003700 DATE-WRITTEN. 04/10/2023.
003800 DATE-COMPILED.
003900 SECURITY. NINGUNA.
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*----------------------------------------------------------------*
004600 DATA DIVISION.
004700*----------------------------------------------------------------*
004800 WORKING-STORAGE SECTION.
004900*
005000 01 WS-TABLA-MAYUSCULAS.
005100    05 WS-ALFA-MINUSCULAS          PIC X(26) VALUE
005200        'abcdefghijklmnopqrstuvwxyz'.
005300    05 WS-ALFA-MAYUSCULAS          PIC X(26) VALUE
005400        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005500*
005600 01 WS-VAR-AUX.
005700    05 WS-CAMPO-MAY                PIC X(60) VALUE SPACES.
005800    05 WS-CAMPO-MAY-R REDEFINES WS-CAMPO-MAY.
005900       10 WS-CAMPO-MAY-CAR OCCURS 60 TIMES PIC X(01).
006000    05 WS-PATRON-MAY              PIC X(60) VALUE SPACES.
006100    05 WS-PATRON-MAY-R REDEFINES WS-PATRON-MAY.
006200       10 WS-PATRON-MAY-CAR OCCURS 60 TIMES PIC X(01).
006300    05 FILLER                       PIC X(04) VALUE SPACES.
006310*
006320 77 WS-LEN-PATRON                PIC 9(02) COMP VALUE ZERO.
006330 77 WS-I                         PIC 9(02) COMP VALUE ZERO.
006340 77 WS-J                         PIC 9(02) COMP VALUE ZERO.
006350 77 WS-LIM-BUSQUEDA              PIC 9(02) COMP VALUE ZERO.
006800*----------------------------------------------------------------*
006900 LINKAGE SECTION.
007000 01 LK-SUBCADENA.
007100    05 LK-ENTRADA.
007200       10 LK-SUB-CAMPO              PIC X(60).
007300       10 LK-SUB-CAMPO-R REDEFINES LK-SUB-CAMPO.
007400          15 LK-SUB-CAMPO-CAR OCCURS 60 TIMES PIC X(01).
007500       10 LK-SUB-PATRON             PIC X(60).
007600    05 LK-SALIDA.
007700       10 LK-SUB-COINCIDE-O         PIC X(01).
007800          88  LK-SUB-CONTIENE           VALUE 'S'.
007900          88  LK-SUB-NO-CONTIENE        VALUE 'N'.
008000    05 FILLER                       PIC X(05) VALUE SPACES.
008100*----------------------------------------------------------------*
008200 PROCEDURE DIVISION USING LK-SUBCADENA.
008300*----------------------------------------------------------------*
008400     PERFORM 1000-INICIAR-PROGRAMA
008500        THRU 1000-INICIAR-PROGRAMA-FIN.
008600
008700     PERFORM 2000-PROCESAR-PROGRAMA
008800        THRU 2000-PROCESAR-PROGRAMA-FIN.
008900
009000     EXIT PROGRAM.
009100*----------------------------------------------------------------*
009200 1000-INICIAR-PROGRAMA.
009300
009400     MOVE SPACES        TO LK-SUB-COINCIDE-O.
009500     SET LK-SUB-NO-CONTIENE   TO TRUE.
009600
009700     MOVE LK-SUB-CAMPO  TO WS-CAMPO-MAY.
009800     MOVE LK-SUB-PATRON TO WS-PATRON-MAY.
009900
010000     INSPECT WS-CAMPO-MAY  CONVERTING WS-ALFA-MINUSCULAS
010100                                    TO WS-ALFA-MAYUSCULAS.
010200     INSPECT WS-PATRON-MAY CONVERTING WS-ALFA-MINUSCULAS
010300                                    TO WS-ALFA-MAYUSCULAS.
010400
010500 1000-INICIAR-PROGRAMA-FIN.
010600     EXIT.
010700*----------------------------------------------------------------*
010800 2000-PROCESAR-PROGRAMA.
010900
011000     PERFORM 2100-MEDIR-PATRON
011100        THRU 2100-MEDIR-PATRON-FIN.
011200
011300     IF WS-LEN-PATRON = ZERO
011400        SET LK-SUB-CONTIENE TO TRUE
011500     ELSE
011600        PERFORM 2200-BUSCAR-PATRON
011700           THRU 2200-BUSCAR-PATRON-FIN
011800     END-IF.
011900
012000 2000-PROCESAR-PROGRAMA-FIN.
012100     EXIT.
012200*----------------------------------------------------------------*
012300 2100-MEDIR-PATRON.
012400
012500*    *** cuenta los caracteres no-blanco del patron, de atras
012600*    *** para adelante, sin usar FUNCTIONs
012700     MOVE 60 TO WS-I.
012800     MOVE ZERO TO WS-LEN-PATRON.
012900
013000     PERFORM 2110-RETROCEDER-PATRON
013100        THRU 2110-RETROCEDER-PATRON-FIN
013200       UNTIL WS-I = ZERO
013300          OR WS-PATRON-MAY-CAR (WS-I) NOT = SPACE.
013400
013500     MOVE WS-I TO WS-LEN-PATRON.
013600
013700 2100-MEDIR-PATRON-FIN.
013800     EXIT.
013900*----------------------------------------------------------------*
014000 2110-RETROCEDER-PATRON.
014100
014200     SUBTRACT 1 FROM WS-I.
014300
014400 2110-RETROCEDER-PATRON-FIN.
014500     EXIT.
014600*----------------------------------------------------------------*
014700 2200-BUSCAR-PATRON.
014800
014900     COMPUTE WS-LIM-BUSQUEDA = 61 - WS-LEN-PATRON.
015000     MOVE 1 TO WS-J.
015100
015200     PERFORM 2210-COMPARAR-VENTANA
015300        THRU 2210-COMPARAR-VENTANA-FIN
015400       UNTIL WS-J > WS-LIM-BUSQUEDA
015500          OR LK-SUB-CONTIENE.
015600
015700 2200-BUSCAR-PATRON-FIN.
015800     EXIT.
015900*----------------------------------------------------------------*
016000 2210-COMPARAR-VENTANA.
016100
016200     IF WS-CAMPO-MAY (WS-J : WS-LEN-PATRON) =
016300        WS-PATRON-MAY (1 : WS-LEN-PATRON)
016400        SET LK-SUB-CONTIENE TO TRUE
016500     END-IF.
016600
016700     ADD 1 TO WS-J.
016800
016900 2210-COMPARAR-VENTANA-FIN.
017000     EXIT.
017100*----------------------------------------------------------------*
